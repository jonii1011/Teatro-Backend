000100       IDENTIFICATION DIVISION.
000110       PROGRAM-ID. CANCRES.
000120       AUTHOR. R. FIGUEROA.
000130       INSTALLATION. FESP - SISTEMAS DE RESERVAS.
000140       DATE-WRITTEN. 03/02/1991.
000150       DATE-COMPILED. 03/02/1991.
000160       SECURITY. USO INTERNO - PESSOAL AUTORIZADO SOMENTE.
000170      ******************************************************************
000180      *    SISTEMA TEATRO - CONTROLE DE RESERVAS
000190      *    FINALIDADE : PROCESSA O LOTE DIARIO DE CANCELAMENTO DE
000200      *                 RESERVAS, DEVOLVENDO O PASE GRATUITO AO
000210      *                 CLIENTE QUANDO A RESERVA CANCELADA TINHA SIDO
000220      *                 PAGA COM PASE.
000230      ******************************************************************
000240      *    HISTORICO DE ALTERACOES
000250      *    VRS      DATA        RESP  CHAMADO    DESCRICAO
000260      *    1.0      03/02/1991  RSF   -------    IMPLANTACAO INICIAL
000270      *    1.1      14/08/1992  RSF   CH-0128    DEVOLVE PASE GRATUITO
000280      *                                          NO CANCELAMENTO
000290      *    1.2      27/04/1994  EA    CH-0210    GRAVA MOTIVO DO
000300      *                                          CANCELAMENTO NO MESTRE
000310      *    1.3      09/09/1998  MLR   CH-0333    ANO 2000 - JANELA DE
000320      *                                          SECULO NA DATA DO LOTE
000330      *    1.4      11/01/1999  MLR   CH-0341    REVISAO POS-VIRADA ANO
000335      *    1.5      13/11/2000  JLK   CH-0378    MOTIVO DO CANCELAMENTO
000336      *                                          NAO PODE GRAVAR TRUNCADO
000337      *    1.6      04/12/2000  JLK   CH-0393    BUSCA EM TABELA POR
000338      *                                          VARREDURA, SEM CHAVE
000339      *                                          ASCENDENTE
000340      ******************************************************************
000350
000360       ENVIRONMENT DIVISION.
000370       CONFIGURATION SECTION.
000380       SOURCE-COMPUTER. IBM-370.
000390       OBJECT-COMPUTER. IBM-370.
000400       SPECIAL-NAMES. C01 IS TOP-OF-FORM.
000410       INPUT-OUTPUT SECTION.
000420       FILE-CONTROL.
000430           SELECT TRANCANC ASSIGN TO TRANCANC
000440               ORGANIZATION IS SEQUENTIAL
000450               FILE STATUS IS ST-TRANCANC.
000460
000470           SELECT CLI-MESTRE-ANT ASSIGN TO CLIMEANT
000480               ORGANIZATION IS SEQUENTIAL
000490               FILE STATUS IS ST-CLI-ANT.
000500
000510           SELECT CLI-MESTRE-NOVO ASSIGN TO CLIMENOV
000520               ORGANIZATION IS SEQUENTIAL
000530               FILE STATUS IS ST-CLI-NOVO.
000540
000550           SELECT RES-MESTRE-ANT ASSIGN TO RESMEANT
000560               ORGANIZATION IS SEQUENTIAL
000570               FILE STATUS IS ST-RES-ANT.
000580
000590           SELECT RES-MESTRE-NOVO ASSIGN TO RESMENOV
000600               ORGANIZATION IS SEQUENTIAL
000610               FILE STATUS IS ST-RES-NOVO.
000620
000630       DATA DIVISION.
000640       FILE SECTION.
000650       FD  TRANCANC
000660           LABEL RECORD STANDARD
000670           VALUE OF FILE-ID 'TRANCANC.DAT'
000680           RECORD CONTAINS 530 CHARACTERS.
000690       01  REG-TRANCANC.
000700           05  TX-RES-ID               PIC 9(09).
000710           05  TX-MOTIVO-CANCELACION   PIC X(500).
000720           05  FILLER                  PIC X(21).
000730       FD  CLI-MESTRE-ANT
000740           LABEL RECORD STANDARD
000750           VALUE OF FILE-ID 'CLIENTES.DAT'
000760           RECORD CONTAINS 276 CHARACTERS.
000770       01  REG-CLIENTE.
000780           05  CLI-CHAVE.
000790               10  CLI-ID              PIC 9(09).
000800           05  CLI-NOMBRE              PIC X(50).
000810           05  CLI-APELLIDO            PIC X(50).
000820           05  CLI-EMAIL               PIC X(100).
000830           05  CLI-DNI                 PIC X(08).
000840           05  CLI-TELEFONO            PIC X(20).
000850           05  CLI-FECHA-NAC           PIC 9(08).
000860           05  CLI-FECHA-NAC-R REDEFINES CLI-FECHA-NAC.
000870               10  CLI-NAC-ANO         PIC 9(04).
000880               10  CLI-NAC-MES         PIC 9(02).
000890               10  CLI-NAC-DIA         PIC 9(02).
000900           05  CLI-FECHA-REGISTRO      PIC 9(08).
000910           05  CLI-FECHA-REG-R REDEFINES CLI-FECHA-REGISTRO.
000920               10  CLI-REG-ANO         PIC 9(04).
000930               10  CLI-REG-MES         PIC 9(02).
000940               10  CLI-REG-DIA         PIC 9(02).
000950           05  CLI-EVENTOS-ASISTIDOS   PIC 9(05).
000960           05  CLI-PASES-GRATUITOS     PIC 9(03).
000970           05  CLI-ACTIVO              PIC X(01).
000980               88  CLI-ATIVO-SIM       VALUE 'Y'.
000990               88  CLI-ATIVO-NAO       VALUE 'N'.
001000           05  FILLER                  PIC X(14).
001010       FD  CLI-MESTRE-NOVO
001020           LABEL RECORD STANDARD
001030           VALUE OF FILE-ID 'CLIENTES.DAT'
001040           RECORD CONTAINS 276 CHARACTERS.
001050       01  REG-CLI-SAIDA.
001060           05  CLS-CHAVE.
001070               10  CLS-ID              PIC 9(09).
001080           05  CLS-NOMBRE              PIC X(50).
001090           05  CLS-APELLIDO            PIC X(50).
001100           05  CLS-EMAIL               PIC X(100).
001110           05  CLS-DNI                 PIC X(08).
001120           05  CLS-TELEFONO            PIC X(20).
001130           05  CLS-FECHA-NAC           PIC 9(08).
001140           05  CLS-FECHA-REGISTRO      PIC 9(08).
001150           05  CLS-EVENTOS-ASISTIDOS   PIC 9(05).
001160           05  CLS-PASES-GRATUITOS     PIC 9(03).
001170           05  CLS-ACTIVO              PIC X(01).
001180           05  FILLER                  PIC X(14).
001190       FD  RES-MESTRE-ANT
001200           LABEL RECORD STANDARD
001210           VALUE OF FILE-ID 'RESERVAS.DAT'
001220           RECORD CONTAINS 628 CHARACTERS.
001230       01  REG-RESERVA.
001240           05  RES-CHAVE.
001250               10  RES-ID                  PIC 9(09).
001260           05  RES-CLIENTE-ID              PIC 9(09).
001270           05  RES-EVENTO-ID               PIC 9(09).
001280           05  RES-TIPO-ENTRADA            PIC X(20).
001290           05  RES-FECHA-RESERVA           PIC 9(08).
001300           05  RES-FECHA-RESERVA-R REDEFINES RES-FECHA-RESERVA.
001310               10  RES-RS-ANO              PIC 9(04).
001320               10  RES-RS-MES              PIC 9(02).
001330               10  RES-RS-DIA              PIC 9(02).
001340           05  RES-ESTADO                  PIC X(10).
001350               88  RES-EST-PENDIENTE       VALUE 'PENDIENTE '.
001360               88  RES-EST-CONFIRMADA      VALUE 'CONFIRMADA'.
001370               88  RES-EST-CANCELADA       VALUE 'CANCELADA '.
001380               88  RES-EST-ASISTIO         VALUE 'ASISTIO   '.
001390           05  RES-ES-PASE-GRATUITO        PIC X(01).
001400               88  RES-PASE-SIM            VALUE 'Y'.
001410           05  RES-PRECIO-PAGADO           PIC S9(08)V99 COMP-3.
001420           05  RES-FECHA-CONFIRMACION      PIC 9(08).
001430           05  RES-FECHA-CANCELACION       PIC 9(08).
001440           05  RES-MOTIVO-CANCELACION      PIC X(500).
001450           05  RES-CODIGO-RESERVA          PIC X(20).
001460           05  FILLER                      PIC X(20).
001470       FD  RES-MESTRE-NOVO
001480           LABEL RECORD STANDARD
001490           VALUE OF FILE-ID 'RESERVAS.DAT'
001500           RECORD CONTAINS 628 CHARACTERS.
001510       01  REG-RES-SAIDA.
001520           05  RSS-CHAVE.
001530               10  RSS-ID                  PIC 9(09).
001540           05  RSS-CLIENTE-ID              PIC 9(09).
001550           05  RSS-EVENTO-ID               PIC 9(09).
001560           05  RSS-TIPO-ENTRADA            PIC X(20).
001570           05  RSS-FECHA-RESERVA           PIC 9(08).
001580           05  RSS-ESTADO                  PIC X(10).
001590           05  RSS-ES-PASE-GRATUITO        PIC X(01).
001600           05  RSS-PRECIO-PAGADO           PIC S9(08)V99 COMP-3.
001610           05  RSS-FECHA-CONFIRMACION      PIC 9(08).
001620           05  RSS-FECHA-CANCELACION       PIC 9(08).
001630           05  RSS-MOTIVO-CANCELACION      PIC X(500).
001640           05  RSS-CODIGO-RESERVA          PIC X(20).
001650           05  FILLER                      PIC X(20).
001660       WORKING-STORAGE SECTION.
001670       01  ST-TRANCANC                PIC X(02) VALUE SPACES.
001680       01  ST-CLI-ANT                 PIC X(02) VALUE SPACES.
001690       01  ST-CLI-NOVO                PIC X(02) VALUE SPACES.
001700       01  ST-RES-ANT                 PIC X(02) VALUE SPACES.
001710       01  ST-RES-NOVO                PIC X(02) VALUE SPACES.
001720
001730       01  WS-DATA-HOJE-6             PIC 9(06).
001740       01  WS-DATA-HOJE-6-R REDEFINES WS-DATA-HOJE-6.
001750           05  WS-AA-CURTO            PIC 9(02).
001760           05  WS-MM-HOJE             PIC 9(02).
001770           05  WS-DD-HOJE             PIC 9(02).
001780       01  WS-SECULO-HOJE             PIC 9(02).
001790       01  WS-DATA-PROCESO            PIC 9(08).
001800       01  WS-DATA-PROCESO-R REDEFINES WS-DATA-PROCESO.
001810           05  WS-DP-ANO              PIC 9(04).
001820           05  WS-DP-MES              PIC 9(02).
001830           05  WS-DP-DIA              PIC 9(02).
001840
001850       01  WS-CONT-CANCELADAS         PIC 9(05) COMP VALUE ZERO.
001860       01  WS-CONT-REJEITADAS         PIC 9(05) COMP VALUE ZERO.
001870       01  WS-CONT-PASE-DEVOLVIDO     PIC 9(05) COMP VALUE ZERO.
001880
001890       01  WS-REJEITAR                PIC X(01) VALUE 'N'.
001900           88  WS-REJEITAR-SIM        VALUE 'S'.
001910       01  WS-MOTIVO-REJEICAO         PIC X(40) VALUE SPACES.
001920       01  WS-TAB-CLIENTE.
001930           05  WS-CLI-QTD              PIC 9(4) COMP.
001940           05  WS-CLI-TAB OCCURS 1 TO 3000 TIMES
001950                   DEPENDING ON WS-CLI-QTD
001970                   INDEXED BY WS-CLI-IDX.
001980               10  WS-CLI-ID-T          PIC 9(09).
001990               10  WS-CLI-NOMBRE-T      PIC X(50).
002000               10  WS-CLI-APELLIDO-T    PIC X(50).
002010               10  WS-CLI-EMAIL-T       PIC X(100).
002020               10  WS-CLI-DNI-T         PIC X(08).
002030               10  WS-CLI-TELEFONO-T    PIC X(20).
002040               10  WS-CLI-FECHNAC-T     PIC 9(08).
002050               10  WS-CLI-FECHREG-T     PIC 9(08).
002060               10  WS-CLI-EVENTOS-T     PIC 9(05).
002070               10  WS-CLI-PASES-T       PIC 9(03).
002080               10  WS-CLI-ACTIVO-T      PIC X(01).
002090       01  WS-TAB-RESERVA.
002100           05  WS-RES-QTD              PIC 9(5) COMP.
002110           05  WS-RES-TAB OCCURS 1 TO 5000 TIMES
002120                   DEPENDING ON WS-RES-QTD
002140                   INDEXED BY WS-RES-IDX.
002150               10  WS-RES-ID-T          PIC 9(09).
002160               10  WS-RES-CLIENTE-T     PIC 9(09).
002170               10  WS-RES-EVENTO-T      PIC 9(09).
002180               10  WS-RES-TIPOENT-T     PIC X(20).
002190               10  WS-RES-FECHRES-T     PIC 9(08).
002200               10  WS-RES-ESTADO-T      PIC X(10).
002210               10  WS-RES-PASE-T        PIC X(01).
002220               10  WS-RES-PRECIO-T      PIC S9(08)V99 COMP-3.
002230               10  WS-RES-FCONF-T       PIC 9(08).
002240               10  WS-RES-FCANC-T       PIC 9(08).
002250               10  WS-RES-MOTIVO-T      PIC X(500).
002260               10  WS-RES-CODIGO-T      PIC X(20).
002270       PROCEDURE DIVISION.
002280
002290       0000-CANCRES-MAIN.
002300           PERFORM 0100-ABRIR-ARQUIVOS      THRU 0100-EXIT
002310           PERFORM 0150-OBTER-DATA-PROCESO  THRU 0150-EXIT
002320           PERFORM 0200-CARGAR-CLIENTES     THRU 0200-EXIT
002330           PERFORM 0400-CARGAR-RESERVAS     THRU 0400-EXIT
002340           PERFORM 0500-PROCESSAR-LOTE      THRU 0500-EXIT
002350           PERFORM 0800-GRAVAR-CLIENTES     THRU 0800-EXIT
002360           PERFORM 0850-GRAVAR-RESERVAS     THRU 0850-EXIT
002370           PERFORM 0900-ENCERRAR            THRU 0900-EXIT
002380           STOP RUN.
002390
002400      *----------------------------------------------------------------
002410      *    ABRE OS ARQUIVOS DE ENTRADA E OS NOVOS MESTRES DE SAIDA
002420      *----------------------------------------------------------------
002430       0100-ABRIR-ARQUIVOS.
002440           OPEN INPUT  TRANCANC
002450           OPEN INPUT  CLI-MESTRE-ANT
002460           OPEN OUTPUT CLI-MESTRE-NOVO
002470           OPEN INPUT  RES-MESTRE-ANT
002480           OPEN OUTPUT RES-MESTRE-NOVO
002490           IF ST-TRANCANC NOT = '00'
002500              DISPLAY 'CANCRES - ERRO ABRINDO TRANCANC ' ST-TRANCANC
002510              STOP RUN
002520           END-IF
002530           IF ST-CLI-ANT NOT = '00'
002540              DISPLAY 'CANCRES - ERRO ABRINDO CLIMEANT ' ST-CLI-ANT
002550              STOP RUN
002560           END-IF
002570           IF ST-RES-ANT NOT = '00'
002580              DISPLAY 'CANCRES - ERRO ABRINDO RESMEANT ' ST-RES-ANT
002590              STOP RUN
002600           END-IF.
002610       0100-EXIT. EXIT.
002620
002630      *----------------------------------------------------------------
002640      *    1.3  09/09/1998  MLR  CH-0333 - JANELA DE SECULO NA DATA
002650      *    DE PROCESSAMENTO DO LOTE (SUBSTITUI CARTAO DE CONTROLE)
002660      *----------------------------------------------------------------
002670       0150-OBTER-DATA-PROCESO.
002680           ACCEPT WS-DATA-HOJE-6 FROM DATE
002690           IF WS-AA-CURTO < 50
002700              MOVE 20 TO WS-SECULO-HOJE
002710           ELSE
002720              MOVE 19 TO WS-SECULO-HOJE
002730           END-IF
002740           MOVE WS-SECULO-HOJE TO WS-DP-ANO (1:2)
002750           MOVE WS-AA-CURTO    TO WS-DP-ANO (3:2)
002760           MOVE WS-MM-HOJE     TO WS-DP-MES
002770           MOVE WS-DD-HOJE     TO WS-DP-DIA.
002780       0150-EXIT. EXIT.
002790
002800      *----------------------------------------------------------------
002810      *    CARGA DO MESTRE DE CLIENTES EM TABELA
002820      *----------------------------------------------------------------
002830       0200-CARGAR-CLIENTES.
002840           MOVE ZERO TO WS-CLI-QTD.
002850       0210-LER-CLIENTE.
002860           READ CLI-MESTRE-ANT
002870               AT END GO TO 0200-EXIT.
002880           ADD 1 TO WS-CLI-QTD
002890           SET WS-CLI-IDX TO WS-CLI-QTD
002900           MOVE CLI-ID              TO WS-CLI-ID-T (WS-CLI-IDX)
002910           MOVE CLI-NOMBRE          TO WS-CLI-NOMBRE-T (WS-CLI-IDX)
002920           MOVE CLI-APELLIDO        TO WS-CLI-APELLIDO-T (WS-CLI-IDX)
002930           MOVE CLI-EMAIL           TO WS-CLI-EMAIL-T (WS-CLI-IDX)
002940           MOVE CLI-DNI             TO WS-CLI-DNI-T (WS-CLI-IDX)
002950           MOVE CLI-TELEFONO        TO WS-CLI-TELEFONO-T (WS-CLI-IDX)
002960           MOVE CLI-FECHA-NAC       TO WS-CLI-FECHNAC-T (WS-CLI-IDX)
002970           MOVE CLI-FECHA-REGISTRO  TO WS-CLI-FECHREG-T (WS-CLI-IDX)
002980           MOVE CLI-EVENTOS-ASISTIDOS TO WS-CLI-EVENTOS-T (WS-CLI-IDX)
002990           MOVE CLI-PASES-GRATUITOS TO WS-CLI-PASES-T (WS-CLI-IDX)
003000           MOVE CLI-ACTIVO          TO WS-CLI-ACTIVO-T (WS-CLI-IDX)
003010           GO TO 0210-LER-CLIENTE.
003020       0200-EXIT. EXIT.
003030
003040      *----------------------------------------------------------------
003050      *    CARGA DAS RESERVAS EXISTENTES EM TABELA
003060      *----------------------------------------------------------------
003070       0400-CARGAR-RESERVAS.
003080           MOVE ZERO TO WS-RES-QTD.
003090       0410-LER-RESERVA.
003100           READ RES-MESTRE-ANT
003110               AT END GO TO 0400-EXIT.
003120           ADD 1 TO WS-RES-QTD
003130           SET WS-RES-IDX TO WS-RES-QTD
003140           MOVE RES-ID              TO WS-RES-ID-T (WS-RES-IDX)
003150           MOVE RES-CLIENTE-ID      TO WS-RES-CLIENTE-T (WS-RES-IDX)
003160           MOVE RES-EVENTO-ID       TO WS-RES-EVENTO-T (WS-RES-IDX)
003170           MOVE RES-TIPO-ENTRADA    TO WS-RES-TIPOENT-T (WS-RES-IDX)
003180           MOVE RES-FECHA-RESERVA   TO WS-RES-FECHRES-T (WS-RES-IDX)
003190           MOVE RES-ESTADO          TO WS-RES-ESTADO-T (WS-RES-IDX)
003200           MOVE RES-ES-PASE-GRATUITO TO WS-RES-PASE-T (WS-RES-IDX)
003210           MOVE RES-PRECIO-PAGADO   TO WS-RES-PRECIO-T (WS-RES-IDX)
003220           MOVE RES-FECHA-CONFIRMACION TO WS-RES-FCONF-T (WS-RES-IDX)
003230           MOVE RES-FECHA-CANCELACION TO WS-RES-FCANC-T (WS-RES-IDX)
003240           MOVE RES-MOTIVO-CANCELACION
003250                                    TO WS-RES-MOTIVO-T (WS-RES-IDX)
003260           MOVE RES-CODIGO-RESERVA  TO WS-RES-CODIGO-T (WS-RES-IDX)
003270           GO TO 0410-LER-RESERVA.
003280       0400-EXIT. EXIT.
003290
003300      *----------------------------------------------------------------
003310      *    LACO PRINCIPAL - UMA TRANSACAO DE CANCELAMENTO POR VEZ
003320      *----------------------------------------------------------------
003330       0500-PROCESSAR-LOTE.
003340       0510-LER-TRANSACAO.
003350           READ TRANCANC
003360               AT END GO TO 0500-EXIT.
003370           PERFORM 0600-VALIDAR-E-CANCELAR THRU 0600-EXIT
003380           GO TO 0510-LER-TRANSACAO.
003390       0500-EXIT. EXIT.
003400
003410      *----------------------------------------------------------------
003420      *    1.1  14/08/1992  RSF  CH-0128 - REGRAS DE CANCELAMENTO, NA
003430      *    ORDEM DO MANUAL DE OPERACAO DO SISTEMA TEATRO
003440      *----------------------------------------------------------------
003450       0600-VALIDAR-E-CANCELAR.
003460           MOVE 'N' TO WS-REJEITAR
003470           MOVE SPACES TO WS-MOTIVO-REJEICAO
003480
003490           PERFORM 0610-LOCALIZAR-RESERVA THRU 0610-EXIT
003500           IF WS-REJEITAR-SIM GO TO 0690-REJEITAR.
003510
003520           IF WS-RES-ESTADO-T (WS-RES-IDX) NOT = 'CONFIRMADA' AND
003530              WS-RES-ESTADO-T (WS-RES-IDX) NOT = 'PENDIENTE '
003540              MOVE 'S' TO WS-REJEITAR
003550              MOVE 'RESERVA NAO PODE SER CANCELADA' TO
003560                                                 WS-MOTIVO-REJEICAO
003570              GO TO 0690-REJEITAR
003580           END-IF
003590
003600           IF WS-RES-PASE-T (WS-RES-IDX) = 'Y'
003610              PERFORM 0620-LOCALIZAR-CLIENTE THRU 0620-EXIT
003620              IF WS-REJEITAR-SIM GO TO 0690-REJEITAR
003630              ADD 1 TO WS-CLI-PASES-T (WS-CLI-IDX)
003640              ADD 1 TO WS-CONT-PASE-DEVOLVIDO
003650           END-IF
003660
003670           MOVE 'CANCELADA '     TO WS-RES-ESTADO-T (WS-RES-IDX)
003680           MOVE WS-DATA-PROCESO  TO WS-RES-FCANC-T (WS-RES-IDX)
003690           MOVE TX-MOTIVO-CANCELACION
003700                                 TO WS-RES-MOTIVO-T (WS-RES-IDX)
003710
003720           ADD 1 TO WS-CONT-CANCELADAS
003730           GO TO 0600-EXIT.
003740
003750       0690-REJEITAR.
003760           ADD 1 TO WS-CONT-REJEITADAS
003770           DISPLAY 'CANCRES - CANCELAMENTO REJEITADO TX-RES-ID='
003780                    TX-RES-ID ' MOTIVO=' WS-MOTIVO-REJEICAO.
003790       0600-EXIT. EXIT.
003800
003810       0610-LOCALIZAR-RESERVA.
003815           MOVE 'N' TO WS-REJEITAR
003820           SET WS-RES-IDX TO 1.
003825       0615-COMPARAR-RESERVA.
003830           IF WS-RES-IDX > WS-RES-QTD
003835              MOVE 'S' TO WS-REJEITAR
003840              MOVE 'RESERVA NAO ENCONTRADA' TO WS-MOTIVO-REJEICAO
003845              GO TO 0610-EXIT
003850           END-IF
003855           IF WS-RES-ID-T (WS-RES-IDX) = TX-RES-ID
003860              GO TO 0610-EXIT
003865           END-IF
003870           SET WS-RES-IDX UP BY 1
003875           GO TO 0615-COMPARAR-RESERVA.
003880       0610-EXIT. EXIT.
003890
003900       0620-LOCALIZAR-CLIENTE.
003905           MOVE 'N' TO WS-REJEITAR
003910           SET WS-CLI-IDX TO 1.
003915       0625-COMPARAR-CLIENTE.
003920           IF WS-CLI-IDX > WS-CLI-QTD
003925              MOVE 'S' TO WS-REJEITAR
003930              MOVE 'CLIENTE NAO ENCONTRADO' TO WS-MOTIVO-REJEICAO
003935              GO TO 0620-EXIT
003940           END-IF
003945           IF WS-CLI-ID-T (WS-CLI-IDX) =
003950                WS-RES-CLIENTE-T (WS-RES-IDX)
003955              GO TO 0620-EXIT
003960           END-IF
003965           SET WS-CLI-IDX UP BY 1
003970           GO TO 0625-COMPARAR-CLIENTE.
003975       0620-EXIT. EXIT.
004050
004060      *----------------------------------------------------------------
004070      *    REGRAVA O MESTRE DE CLIENTES (SOMENTE PASES DEVOLVIDOS
004080      *    MUDAM NESTE PROGRAMA)
004090      *----------------------------------------------------------------
004100       0800-GRAVAR-CLIENTES.
004110           SET WS-CLI-IDX TO 1.
004120       0810-GRAVAR-1-CLIENTE.
004130           IF WS-CLI-IDX > WS-CLI-QTD
004140              GO TO 0800-EXIT
004150           END-IF
004160           MOVE WS-CLI-ID-T (WS-CLI-IDX)       TO CLS-ID
004170           MOVE WS-CLI-NOMBRE-T (WS-CLI-IDX)   TO CLS-NOMBRE
004180           MOVE WS-CLI-APELLIDO-T (WS-CLI-IDX) TO CLS-APELLIDO
004190           MOVE WS-CLI-EMAIL-T (WS-CLI-IDX)    TO CLS-EMAIL
004200           MOVE WS-CLI-DNI-T (WS-CLI-IDX)      TO CLS-DNI
004210           MOVE WS-CLI-TELEFONO-T (WS-CLI-IDX) TO CLS-TELEFONO
004220           MOVE WS-CLI-FECHNAC-T (WS-CLI-IDX)  TO CLS-FECHA-NAC
004230           MOVE WS-CLI-FECHREG-T (WS-CLI-IDX)
004240                                      TO CLS-FECHA-REGISTRO
004250           MOVE WS-CLI-EVENTOS-T (WS-CLI-IDX)
004260                                      TO CLS-EVENTOS-ASISTIDOS
004270           MOVE WS-CLI-PASES-T (WS-CLI-IDX)
004280                                      TO CLS-PASES-GRATUITOS
004290           MOVE WS-CLI-ACTIVO-T (WS-CLI-IDX)   TO CLS-ACTIVO
004300           WRITE REG-CLI-SAIDA
004310           SET WS-CLI-IDX UP BY 1
004320           GO TO 0810-GRAVAR-1-CLIENTE.
004330       0800-EXIT. EXIT.
004340
004350      *----------------------------------------------------------------
004360      *    REGRAVA O MESTRE DE RESERVAS
004370      *----------------------------------------------------------------
004380       0850-GRAVAR-RESERVAS.
004390           SET WS-RES-IDX TO 1.
004400       0860-GRAVAR-1-RESERVA.
004410           IF WS-RES-IDX > WS-RES-QTD
004420              GO TO 0850-EXIT
004430           END-IF
004440           MOVE WS-RES-ID-T (WS-RES-IDX)       TO RSS-ID
004450           MOVE WS-RES-CLIENTE-T (WS-RES-IDX)  TO RSS-CLIENTE-ID
004460           MOVE WS-RES-EVENTO-T (WS-RES-IDX)   TO RSS-EVENTO-ID
004470           MOVE WS-RES-TIPOENT-T (WS-RES-IDX)  TO RSS-TIPO-ENTRADA
004480           MOVE WS-RES-FECHRES-T (WS-RES-IDX)
004490                                      TO RSS-FECHA-RESERVA
004500           MOVE WS-RES-ESTADO-T (WS-RES-IDX)   TO RSS-ESTADO
004510           MOVE WS-RES-PASE-T (WS-RES-IDX)
004520                                      TO RSS-ES-PASE-GRATUITO
004530           MOVE WS-RES-PRECIO-T (WS-RES-IDX)   TO RSS-PRECIO-PAGADO
004540           MOVE WS-RES-FCONF-T (WS-RES-IDX)
004550                                      TO RSS-FECHA-CONFIRMACION
004560           MOVE WS-RES-FCANC-T (WS-RES-IDX)
004570                                      TO RSS-FECHA-CANCELACION
004590           MOVE WS-RES-MOTIVO-T (WS-RES-IDX)
004600                                      TO RSS-MOTIVO-CANCELACION
004610           MOVE WS-RES-CODIGO-T (WS-RES-IDX)
004620                                      TO RSS-CODIGO-RESERVA
004630           WRITE REG-RES-SAIDA
004640           SET WS-RES-IDX UP BY 1
004650           GO TO 0860-GRAVAR-1-RESERVA.
004660       0850-EXIT. EXIT.
004670
004680       0900-ENCERRAR.
004690           CLOSE TRANCANC CLI-MESTRE-ANT CLI-MESTRE-NOVO
004700                 RES-MESTRE-ANT RES-MESTRE-NOVO
004710           DISPLAY 'CANCRES - RESERVAS CANCELADAS....: '
004720                                                     WS-CONT-CANCELADAS
004730           DISPLAY 'CANCRES - CANCELAMENTOS REJEITADOS: '
004740                                                     WS-CONT-REJEITADAS
004750           DISPLAY 'CANCRES - PASES GRATUITOS DEVOLV.: '
004760                                                WS-CONT-PASE-DEVOLVIDO.
004770       0900-EXIT. EXIT.
