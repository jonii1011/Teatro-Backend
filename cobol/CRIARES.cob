000100       IDENTIFICATION DIVISION.
000110       PROGRAM-ID. CRIARES.
000120       AUTHOR. E. ALMANSA.
000130       INSTALLATION. FESP - SISTEMAS DE RESERVAS.
000140       DATE-WRITTEN. 04/12/1990.
000150       DATE-COMPILED. 04/12/1990.
000160       SECURITY. USO INTERNO - PESSOAL AUTORIZADO SOMENTE.
000170      ******************************************************************
000180      *    SISTEMA TEATRO - CONTROLE DE RESERVAS
000190      *    FINALIDADE : PROCESSA O LOTE DIARIO DE PEDIDOS DE RESERVA,
000200      *                 VALIDANDO CLIENTE, EVENTO, COMPATIBILIDADE DE
000210      *                 TIPO DE INGRESSO E DISPONIBILIDADE, E GERANDO
000220      *                 OS NOVOS MESTRES DE CLIENTE E RESERVA.
000230      ******************************************************************
000240      *    HISTORICO DE ALTERACOES
000250      *    VRS      DATA        RESP  CHAMADO    DESCRICAO
000260      *    1.0      04/12/1990  EA    -------    IMPLANTACAO INICIAL
000270      *    1.1      18/06/1991  EA    CH-0074    VALIDA PASE GRATUITO
000280      *                                          NA CRIACAO DA RESERVA
000290      *    1.2      02/09/1992  RSF   CH-0119    AJUSTE NA CONTAGEM DE
000300      *                                          VAGAS POR TIPO INGRES
000310      *    1.3      14/02/1994  RSF   CH-0201    REJEITA TIPO INGRESSO
000320      *                                          INCOMPATIVEL C/EVENTO
000330      *    1.4      27/11/1996  EA    CH-0288    CORRIGIDA LEITURA DO
000340      *                                          MESTRE DE EVENTOS VAZIO
000350      *    1.5      09/09/1998  MLR   CH-0333    ANO 2000 - JANELA DE
000360      *                                          SECULO NA DATA DO LOTE
000370      *    1.6      11/01/1999  MLR   CH-0341    REVISAO POS-VIRADA ANO
000375      *    1.7      13/11/2000  JLK   CH-0380    CODIGO DA RESERVA
000376      *                                          PADRONIZADO COM 9 DIG.
000377      *    1.8      04/12/2000  JLK   CH-0391    CODIGO DA RESERVA
000378      *                                          REDUZIDO PARA 8 DIG.
000379      *                                          CONF. PADRAO DO SETOR
000380      ******************************************************************
000390
000400       ENVIRONMENT DIVISION.
000410       CONFIGURATION SECTION.
000420       SOURCE-COMPUTER. IBM-370.
000430       OBJECT-COMPUTER. IBM-370.
000440       SPECIAL-NAMES. C01 IS TOP-OF-FORM.
000450       INPUT-OUTPUT SECTION.
000460       FILE-CONTROL.
000470           SELECT TRANRES ASSIGN TO TRANRES
000480               ORGANIZATION IS SEQUENTIAL
000490               FILE STATUS IS ST-TRANRES.
000500
000510           SELECT CLI-MESTRE-ANT ASSIGN TO CLIMEANT
000520               ORGANIZATION IS SEQUENTIAL
000530               FILE STATUS IS ST-CLI-ANT.
000540
000550           SELECT CLI-MESTRE-NOVO ASSIGN TO CLIMENOV
000560               ORGANIZATION IS SEQUENTIAL
000570               FILE STATUS IS ST-CLI-NOVO.
000580
000590           SELECT EVT-MESTRE ASSIGN TO EVTMESTR
000600               ORGANIZATION IS SEQUENTIAL
000610               FILE STATUS IS ST-EVT.
000620
000630           SELECT RES-MESTRE-ANT ASSIGN TO RESMEANT
000640               ORGANIZATION IS SEQUENTIAL
000650               FILE STATUS IS ST-RES-ANT.
000660
000670           SELECT RES-MESTRE-NOVO ASSIGN TO RESMENOV
000680               ORGANIZATION IS SEQUENTIAL
000690               FILE STATUS IS ST-RES-NOVO.
000700
000710       DATA DIVISION.
000720       FILE SECTION.
000730       FD  TRANRES
000740           LABEL RECORD STANDARD
000750           VALUE OF FILE-ID 'TRANRES.DAT'
000760           RECORD CONTAINS 76 CHARACTERS.
000770       01  REG-TRANRES.
000780           05  TR-RES-ID               PIC 9(09).
000782           05  TR-RES-ID-R REDEFINES TR-RES-ID.
000784               10  FILLER              PIC 9(01).
000786               10  TR-RES-ID-8         PIC 9(08).
000790           05  TR-CLIENTE-ID           PIC 9(09).
000800           05  TR-EVENTO-ID            PIC 9(09).
000810           05  TR-TIPO-ENTRADA         PIC X(20).
000820           05  TR-FECHA-RESERVA        PIC 9(08).
000830           05  TR-PASE-GRATUITO        PIC X(01).
000840           05  FILLER                  PIC X(20).
000850
000860       FD  CLI-MESTRE-ANT
000870           LABEL RECORD STANDARD
000880           VALUE OF FILE-ID 'CLIENTES.DAT'
000890           RECORD CONTAINS 276 CHARACTERS.
000900       01  REG-CLIENTE.
000910           05  CLI-CHAVE.
000920               10  CLI-ID              PIC 9(09).
000930           05  CLI-NOMBRE              PIC X(50).
000940           05  CLI-APELLIDO            PIC X(50).
000950           05  CLI-EMAIL               PIC X(100).
000960           05  CLI-DNI                 PIC X(08).
000970           05  CLI-TELEFONO            PIC X(20).
000980           05  CLI-FECHA-NAC           PIC 9(08).
000990           05  CLI-FECHA-NAC-R REDEFINES CLI-FECHA-NAC.
001000               10  CLI-NAC-ANO         PIC 9(04).
001010               10  CLI-NAC-MES         PIC 9(02).
001020               10  CLI-NAC-DIA         PIC 9(02).
001030           05  CLI-FECHA-REGISTRO      PIC 9(08).
001040           05  CLI-FECHA-REG-R REDEFINES CLI-FECHA-REGISTRO.
001050               10  CLI-REG-ANO         PIC 9(04).
001060               10  CLI-REG-MES         PIC 9(02).
001070               10  CLI-REG-DIA         PIC 9(02).
001080           05  CLI-EVENTOS-ASISTIDOS   PIC 9(05).
001090           05  CLI-PASES-GRATUITOS     PIC 9(03).
001100           05  CLI-ACTIVO              PIC X(01).
001110               88  CLI-ATIVO-SIM       VALUE 'Y'.
001120               88  CLI-ATIVO-NAO       VALUE 'N'.
001130           05  FILLER                  PIC X(14).
001140       FD  CLI-MESTRE-NOVO
001150           LABEL RECORD STANDARD
001160           VALUE OF FILE-ID 'CLIENTES.DAT'
001170           RECORD CONTAINS 276 CHARACTERS.
001180       01  REG-CLI-SAIDA.
001190           05  CLS-CHAVE.
001200               10  CLS-ID              PIC 9(09).
001210           05  CLS-NOMBRE              PIC X(50).
001220           05  CLS-APELLIDO            PIC X(50).
001230           05  CLS-EMAIL               PIC X(100).
001240           05  CLS-DNI                 PIC X(08).
001250           05  CLS-TELEFONO            PIC X(20).
001260           05  CLS-FECHA-NAC           PIC 9(08).
001270           05  CLS-FECHA-REGISTRO      PIC 9(08).
001280           05  CLS-EVENTOS-ASISTIDOS   PIC 9(05).
001290           05  CLS-PASES-GRATUITOS     PIC 9(03).
001300           05  CLS-ACTIVO              PIC X(01).
001310           05  FILLER                  PIC X(14).
001320       FD  EVT-MESTRE
001330           LABEL RECORD STANDARD
001340           VALUE OF FILE-ID 'EVENTOS.DAT'
001350           RECORD CONTAINS 440 CHARACTERS.
001360       01  REG-EVENTO.
001370           05  EVT-CHAVE.
001380               10  EVT-ID              PIC 9(09).
001390           05  EVT-NOMBRE              PIC X(150).
001400           05  EVT-FECHA-HORA          PIC 9(08).
001410           05  EVT-FECHA-HORA-R REDEFINES EVT-FECHA-HORA.
001420               10  EVT-EV-ANO          PIC 9(04).
001430               10  EVT-EV-MES          PIC 9(02).
001440               10  EVT-EV-DIA          PIC 9(02).
001450           05  EVT-TIPO-EVENTO         PIC X(20).
001460               88  EVT-E-OBRA-TEATRO   VALUE 'OBRA_TEATRO'.
001470               88  EVT-E-RECITAL       VALUE 'RECITAL'.
001480               88  EVT-E-CHARLA        VALUE 'CHARLA_CONFERENCIA'.
001490           05  EVT-CAPACIDAD-TOTAL     PIC 9(06).
001500           05  EVT-ACTIVO              PIC X(01).
001510               88  EVT-ATIVO-SIM       VALUE 'Y'.
001520           05  EVT-CANT-PRECIOS        PIC 9(01) COMP-3.
001530           05  EVT-PRECIO OCCURS 7 TIMES.
001540               10  EVT-TIPO-ENTRADA    PIC X(20).
001550               10  EVT-PRECIO-VALOR    PIC S9(08)V99 COMP-3.
001560               10  EVT-CAPACIDAD-TIPO  PIC 9(06).
001570           05  FILLER                  PIC X(21).
001580       FD  RES-MESTRE-ANT
001590           LABEL RECORD STANDARD
001600           VALUE OF FILE-ID 'RESERVAS.DAT'
001610           RECORD CONTAINS 628 CHARACTERS.
001620       01  REG-RESERVA.
001630           05  RES-CHAVE.
001640               10  RES-ID                  PIC 9(09).
001650           05  RES-CLIENTE-ID              PIC 9(09).
001660           05  RES-EVENTO-ID               PIC 9(09).
001670           05  RES-TIPO-ENTRADA            PIC X(20).
001680           05  RES-FECHA-RESERVA           PIC 9(08).
001690           05  RES-FECHA-RESERVA-R REDEFINES RES-FECHA-RESERVA.
001700               10  RES-RS-ANO              PIC 9(04).
001710               10  RES-RS-MES              PIC 9(02).
001720               10  RES-RS-DIA              PIC 9(02).
001730           05  RES-ESTADO                  PIC X(10).
001740               88  RES-EST-PENDIENTE       VALUE 'PENDIENTE '.
001750               88  RES-EST-CONFIRMADA      VALUE 'CONFIRMADA'.
001760               88  RES-EST-CANCELADA       VALUE 'CANCELADA '.
001770               88  RES-EST-ASISTIO         VALUE 'ASISTIO   '.
001780           05  RES-ES-PASE-GRATUITO        PIC X(01).
001790               88  RES-PASE-SIM            VALUE 'Y'.
001800           05  RES-PRECIO-PAGADO           PIC S9(08)V99 COMP-3.
001810           05  RES-FECHA-CONFIRMACION      PIC 9(08).
001820           05  RES-FECHA-CANCELACION       PIC 9(08).
001830           05  RES-MOTIVO-CANCELACION      PIC X(500).
001840           05  RES-CODIGO-RESERVA          PIC X(20).
001850           05  FILLER                      PIC X(20).
001860       FD  RES-MESTRE-NOVO
001870           LABEL RECORD STANDARD
001880           VALUE OF FILE-ID 'RESERVAS.DAT'
001890           RECORD CONTAINS 628 CHARACTERS.
001900       01  REG-RES-SAIDA.
001910           05  RSS-CHAVE.
001920               10  RSS-ID                  PIC 9(09).
001930           05  RSS-CLIENTE-ID              PIC 9(09).
001940           05  RSS-EVENTO-ID               PIC 9(09).
001950           05  RSS-TIPO-ENTRADA            PIC X(20).
001960           05  RSS-FECHA-RESERVA           PIC 9(08).
001970           05  RSS-ESTADO                  PIC X(10).
001980           05  RSS-ES-PASE-GRATUITO        PIC X(01).
001990           05  RSS-PRECIO-PAGADO           PIC S9(08)V99 COMP-3.
002000           05  RSS-FECHA-CONFIRMACION      PIC 9(08).
002010           05  RSS-FECHA-CANCELACION       PIC 9(08).
002020           05  RSS-MOTIVO-CANCELACION      PIC X(500).
002030           05  RSS-CODIGO-RESERVA          PIC X(20).
002040           05  FILLER                      PIC X(20).
002050       WORKING-STORAGE SECTION.
002060       01  ST-TRANRES               PIC X(02) VALUE SPACES.
002070       01  ST-CLI-ANT               PIC X(02) VALUE SPACES.
002080       01  ST-CLI-NOVO              PIC X(02) VALUE SPACES.
002090       01  ST-EVT                   PIC X(02) VALUE SPACES.
002100       01  ST-RES-ANT               PIC X(02) VALUE SPACES.
002110       01  ST-RES-NOVO              PIC X(02) VALUE SPACES.
002120
002130       01  WS-DATA-HOJE-6           PIC 9(06).
002140       01  WS-DATA-HOJE-6-R REDEFINES WS-DATA-HOJE-6.
002150           05  WS-AA-CURTO          PIC 9(02).
002160           05  WS-MM-HOJE           PIC 9(02).
002170           05  WS-DD-HOJE           PIC 9(02).
002180       01  WS-SECULO-HOJE           PIC 9(02).
002190       01  WS-DATA-PROCESO          PIC 9(08).
002200       01  WS-DATA-PROCESO-R REDEFINES WS-DATA-PROCESO.
002210           05  WS-DP-ANO            PIC 9(04).
002220           05  WS-DP-MES            PIC 9(02).
002230           05  WS-DP-DIA            PIC 9(02).
002240
002250       01  WS-CONT-CRIADAS          PIC 9(5) COMP VALUE ZERO.
002260       01  WS-CONT-REJEITADAS       PIC 9(5) COMP VALUE ZERO.
002270       01  WS-CONT-PASE             PIC 9(5) COMP VALUE ZERO.
002280
002290       01  WS-EVENTO-ACHADO         PIC X(01) VALUE 'N'.
002300           88  WS-EVT-ACHADO-SIM    VALUE 'S'.
002310       01  WS-CLIENTE-ACHADO        PIC X(01) VALUE 'N'.
002320           88  WS-CLI-ACHADO-SIM    VALUE 'S'.
002330       01  WS-TIPO-ACHADO           PIC X(01) VALUE 'N'.
002340           88  WS-TIPO-ACHADO-SIM   VALUE 'S'.
002350       01  WS-COMPATIVEL            PIC X(01) VALUE 'N'.
002360           88  WS-COMPATIVEL-SIM    VALUE 'S'.
002370       01  WS-VIGENTE               PIC X(01) VALUE 'N'.
002380           88  WS-VIGENTE-SIM       VALUE 'S'.
002390       01  WS-REJEITAR              PIC X(01) VALUE 'N'.
002400           88  WS-REJEITAR-SIM      VALUE 'S'.
002410       01  WS-MOTIVO-REJEICAO       PIC X(40) VALUE SPACES.
002420
002430       01  WS-PRECO-ACHADO          PIC S9(08)V99 COMP-3 VALUE ZERO.
002440       01  WS-CAP-TIPO-ACHADO       PIC 9(06) VALUE ZERO.
002450       01  WS-CONT-CONFIRMADAS      PIC 9(06) COMP VALUE ZERO.
002460       01  WS-I                     PIC 9(02) COMP VALUE ZERO.
002470       01  WS-J                     PIC 9(02) COMP VALUE ZERO.
002480
002490       01  WS-TAB-CLIENTE.
002500           05  WS-CLI-QTD              PIC 9(4) COMP.
002510           05  WS-CLI-TAB OCCURS 1 TO 3000 TIMES
002520                   DEPENDING ON WS-CLI-QTD
002540                   INDEXED BY WS-CLI-IDX.
002550               10  WS-CLI-ID-T          PIC 9(09).
002560               10  WS-CLI-NOMBRE-T      PIC X(50).
002570               10  WS-CLI-APELLIDO-T    PIC X(50).
002580               10  WS-CLI-EMAIL-T       PIC X(100).
002590               10  WS-CLI-DNI-T         PIC X(08).
002600               10  WS-CLI-TELEFONO-T    PIC X(20).
002610               10  WS-CLI-FECHNAC-T     PIC 9(08).
002620               10  WS-CLI-FECHREG-T     PIC 9(08).
002630               10  WS-CLI-EVENTOS-T     PIC 9(05).
002640               10  WS-CLI-PASES-T       PIC 9(03).
002650               10  WS-CLI-ACTIVO-T      PIC X(01).
002660       01  WS-TAB-EVENTO.
002670           05  WS-EVT-QTD              PIC 9(3) COMP.
002680           05  WS-EVT-TAB OCCURS 1 TO 300 TIMES
002690                   DEPENDING ON WS-EVT-QTD
002710                   INDEXED BY WS-EVT-IDX.
002720               10  WS-EVT-ID-T          PIC 9(09).
002730               10  WS-EVT-NOMBRE-T      PIC X(150).
002740               10  WS-EVT-FECHA-T       PIC 9(08).
002750               10  WS-EVT-TIPO-T        PIC X(20).
002760               10  WS-EVT-CAPTOT-T      PIC 9(06).
002770               10  WS-EVT-ACTIVO-T      PIC X(01).
002780               10  WS-EVT-CANTPR-T      PIC 9(01) COMP-3.
002790               10  WS-EVT-PRECIO-T OCCURS 7 TIMES.
002800                   15  WS-EVT-TIPOENT-T PIC X(20).
002810                   15  WS-EVT-VALOR-T   PIC S9(08)V99 COMP-3.
002820                   15  WS-EVT-CAPTIP-T  PIC 9(06).
002830       01  WS-TAB-RESERVA.
002840           05  WS-RES-QTD              PIC 9(5) COMP.
002850           05  WS-RES-TAB OCCURS 1 TO 5000 TIMES
002860                   DEPENDING ON WS-RES-QTD
002880                   INDEXED BY WS-RES-IDX.
002890               10  WS-RES-ID-T          PIC 9(09).
002900               10  WS-RES-CLIENTE-T     PIC 9(09).
002910               10  WS-RES-EVENTO-T      PIC 9(09).
002920               10  WS-RES-TIPOENT-T     PIC X(20).
002930               10  WS-RES-FECHRES-T     PIC 9(08).
002940               10  WS-RES-ESTADO-T      PIC X(10).
002950               10  WS-RES-PASE-T        PIC X(01).
002960               10  WS-RES-PRECIO-T      PIC S9(08)V99 COMP-3.
002970               10  WS-RES-FCONF-T       PIC 9(08).
002980               10  WS-RES-FCANC-T       PIC 9(08).
002990               10  WS-RES-MOTIVO-T      PIC X(500).
003000               10  WS-RES-CODIGO-T      PIC X(20).
003010       PROCEDURE DIVISION.
003020
003030       0000-CRIARES-MAIN.
003040           PERFORM 0100-ABRIR-ARQUIVOS      THRU 0100-EXIT
003050           PERFORM 0150-OBTER-DATA-PROCESO  THRU 0150-EXIT
003060           PERFORM 0200-CARGAR-CLIENTES     THRU 0200-EXIT
003070           PERFORM 0300-CARGAR-EVENTOS      THRU 0300-EXIT
003080           PERFORM 0400-CARGAR-RESERVAS     THRU 0400-EXIT
003090           PERFORM 0500-PROCESSAR-LOTE      THRU 0500-EXIT
003100           PERFORM 0800-GRAVAR-CLIENTES     THRU 0800-EXIT
003110           PERFORM 0850-GRAVAR-RESERVAS     THRU 0850-EXIT
003120           PERFORM 0900-ENCERRAR            THRU 0900-EXIT
003130           STOP RUN.
003140
003150      *----------------------------------------------------------------
003160      *    ABRE OS ARQUIVOS DE ENTRADA E OS NOVOS MESTRES DE SAIDA
003170      *----------------------------------------------------------------
003180       0100-ABRIR-ARQUIVOS.
003190           OPEN INPUT  TRANRES
003200           OPEN INPUT  CLI-MESTRE-ANT
003210           OPEN OUTPUT CLI-MESTRE-NOVO
003220           OPEN INPUT  EVT-MESTRE
003230           OPEN INPUT  RES-MESTRE-ANT
003240           OPEN OUTPUT RES-MESTRE-NOVO
003250           IF ST-TRANRES NOT = '00'
003260              DISPLAY 'CRIARES - ERRO ABRINDO TRANRES  ' ST-TRANRES
003270              STOP RUN
003280           END-IF
003290           IF ST-CLI-ANT NOT = '00'
003300              DISPLAY 'CRIARES - ERRO ABRINDO CLIMEANT ' ST-CLI-ANT
003310              STOP RUN
003320           END-IF
003330           IF ST-EVT NOT = '00'
003340              DISPLAY 'CRIARES - ERRO ABRINDO EVTMESTR ' ST-EVT
003350              STOP RUN
003360           END-IF
003370           IF ST-RES-ANT NOT = '00'
003380              DISPLAY 'CRIARES - ERRO ABRINDO RESMEANT ' ST-RES-ANT
003390              STOP RUN
003400           END-IF.
003410       0100-EXIT. EXIT.
003420
003430      *----------------------------------------------------------------
003440      *    1.5  09/09/1998  MLR  CH-0333 - JANELA DE SECULO PARA A DATA
003450      *    DE PROCESSAMENTO DO LOTE (SUBSTITUI CARTAO DE CONTROLE)
003460      *----------------------------------------------------------------
003470       0150-OBTER-DATA-PROCESO.
003480           ACCEPT WS-DATA-HOJE-6 FROM DATE
003490           IF WS-AA-CURTO < 50
003500              MOVE 20 TO WS-SECULO-HOJE
003510           ELSE
003520              MOVE 19 TO WS-SECULO-HOJE
003530           END-IF
003540           MOVE WS-SECULO-HOJE TO WS-DP-ANO (1:2)
003550           MOVE WS-AA-CURTO    TO WS-DP-ANO (3:2)
003560           MOVE WS-MM-HOJE     TO WS-DP-MES
003570           MOVE WS-DD-HOJE     TO WS-DP-DIA.
003580       0150-EXIT. EXIT.
003590
003600      *----------------------------------------------------------------
003610      *    CARGA DO MESTRE DE CLIENTES EM TABELA (ORDEM ASCENDENTE
003620      *    POR CLI-ID, CONFORME GRAVADO NO ARQUIVO SEQUENCIAL)
003630      *----------------------------------------------------------------
003640       0200-CARGAR-CLIENTES.
003650           MOVE ZERO TO WS-CLI-QTD.
003660       0210-LER-CLIENTE.
003670           READ CLI-MESTRE-ANT
003680               AT END GO TO 0200-EXIT.
003690           ADD 1 TO WS-CLI-QTD
003700           SET WS-CLI-IDX TO WS-CLI-QTD
003710           MOVE CLI-ID              TO WS-CLI-ID-T (WS-CLI-IDX)
003720           MOVE CLI-NOMBRE          TO WS-CLI-NOMBRE-T (WS-CLI-IDX)
003730           MOVE CLI-APELLIDO        TO WS-CLI-APELLIDO-T (WS-CLI-IDX)
003740           MOVE CLI-EMAIL           TO WS-CLI-EMAIL-T (WS-CLI-IDX)
003750           MOVE CLI-DNI             TO WS-CLI-DNI-T (WS-CLI-IDX)
003760           MOVE CLI-TELEFONO        TO WS-CLI-TELEFONO-T (WS-CLI-IDX)
003770           MOVE CLI-FECHA-NAC       TO WS-CLI-FECHNAC-T (WS-CLI-IDX)
003780           MOVE CLI-FECHA-REGISTRO  TO WS-CLI-FECHREG-T (WS-CLI-IDX)
003790           MOVE CLI-EVENTOS-ASISTIDOS TO WS-CLI-EVENTOS-T (WS-CLI-IDX)
003800           MOVE CLI-PASES-GRATUITOS TO WS-CLI-PASES-T (WS-CLI-IDX)
003810           MOVE CLI-ACTIVO          TO WS-CLI-ACTIVO-T (WS-CLI-IDX)
003820           GO TO 0210-LER-CLIENTE.
003830       0200-EXIT. EXIT.
003840
003850      *----------------------------------------------------------------
003860      *    CARGA DO MESTRE DE EVENTOS EM TABELA (SOMENTE LEITURA)
003870      *----------------------------------------------------------------
003880       0300-CARGAR-EVENTOS.
003890           MOVE ZERO TO WS-EVT-QTD.
003900       0310-LER-EVENTO.
003910           READ EVT-MESTRE
003920               AT END GO TO 0300-EXIT.
003930           ADD 1 TO WS-EVT-QTD
003940           SET WS-EVT-IDX TO WS-EVT-QTD
003950           MOVE EVT-ID              TO WS-EVT-ID-T (WS-EVT-IDX)
003960           MOVE EVT-NOMBRE          TO WS-EVT-NOMBRE-T (WS-EVT-IDX)
003970           MOVE EVT-FECHA-HORA      TO WS-EVT-FECHA-T (WS-EVT-IDX)
003980           MOVE EVT-TIPO-EVENTO     TO WS-EVT-TIPO-T (WS-EVT-IDX)
003990           MOVE EVT-CAPACIDAD-TOTAL TO WS-EVT-CAPTOT-T (WS-EVT-IDX)
004000           MOVE EVT-ACTIVO          TO WS-EVT-ACTIVO-T (WS-EVT-IDX)
004010           MOVE EVT-CANT-PRECIOS    TO WS-EVT-CANTPR-T (WS-EVT-IDX)
004020           MOVE 1 TO WS-I
004030           PERFORM 0320-CARGAR-PRECO THRU 0320-EXIT
004040               UNTIL WS-I > 7
004050           GO TO 0310-LER-EVENTO.
004060       0300-EXIT. EXIT.
004070
004080       0320-CARGAR-PRECO.
004090           MOVE EVT-TIPO-ENTRADA (WS-I)
004100                             TO WS-EVT-TIPOENT-T (WS-EVT-IDX, WS-I)
004110           MOVE EVT-PRECIO-VALOR (WS-I)
004120                             TO WS-EVT-VALOR-T (WS-EVT-IDX, WS-I)
004130           MOVE EVT-CAPACIDAD-TIPO (WS-I)
004140                             TO WS-EVT-CAPTIP-T (WS-EVT-IDX, WS-I)
004150           ADD 1 TO WS-I.
004160       0320-EXIT. EXIT.
004170
004180      *----------------------------------------------------------------
004190      *    CARGA DAS RESERVAS EXISTENTES EM TABELA - SERVEM DE BASE
004200      *    PARA A CONTAGEM DE DISPONIBILIDADE E SAO REGRAVADAS
004210      *    INTEGRALMENTE JUNTO COM AS RESERVAS CRIADAS NESTE LOTE
004220      *----------------------------------------------------------------
004230       0400-CARGAR-RESERVAS.
004240           MOVE ZERO TO WS-RES-QTD.
004250       0410-LER-RESERVA.
004260           READ RES-MESTRE-ANT
004270               AT END GO TO 0400-EXIT.
004280           ADD 1 TO WS-RES-QTD
004290           SET WS-RES-IDX TO WS-RES-QTD
004300           MOVE RES-ID              TO WS-RES-ID-T (WS-RES-IDX)
004310           MOVE RES-CLIENTE-ID      TO WS-RES-CLIENTE-T (WS-RES-IDX)
004320           MOVE RES-EVENTO-ID       TO WS-RES-EVENTO-T (WS-RES-IDX)
004330           MOVE RES-TIPO-ENTRADA    TO WS-RES-TIPOENT-T (WS-RES-IDX)
004340           MOVE RES-FECHA-RESERVA   TO WS-RES-FECHRES-T (WS-RES-IDX)
004350           MOVE RES-ESTADO          TO WS-RES-ESTADO-T (WS-RES-IDX)
004360           MOVE RES-ES-PASE-GRATUITO TO WS-RES-PASE-T (WS-RES-IDX)
004370           MOVE RES-PRECIO-PAGADO   TO WS-RES-PRECIO-T (WS-RES-IDX)
004380           MOVE RES-FECHA-CONFIRMACION TO WS-RES-FCONF-T (WS-RES-IDX)
004390           MOVE RES-FECHA-CANCELACION TO WS-RES-FCANC-T (WS-RES-IDX)
004400           MOVE RES-MOTIVO-CANCELACION
004410                                    TO WS-RES-MOTIVO-T (WS-RES-IDX)
004420           MOVE RES-CODIGO-RESERVA  TO WS-RES-CODIGO-T (WS-RES-IDX)
004430           GO TO 0410-LER-RESERVA.
004440       0400-EXIT. EXIT.
004450
004460      *----------------------------------------------------------------
004470      *    LACO PRINCIPAL - UMA TRANSACAO DE PEDIDO DE RESERVA POR VEZ
004480      *----------------------------------------------------------------
004490       0500-PROCESSAR-LOTE.
004500       0510-LER-TRANSACAO.
004510           READ TRANRES
004520               AT END GO TO 0500-EXIT.
004530           PERFORM 0600-VALIDAR-E-CRIAR THRU 0600-EXIT
004540           GO TO 0510-LER-TRANSACAO.
004550       0500-EXIT. EXIT.
004560
004570      *----------------------------------------------------------------
004580      *    1.3  14/02/1994  RSF  CH-0201 - REGRAS DE VALIDACAO DA
004590      *    RESERVA, NA ORDEM DO MANUAL DE OPERACAO DO SISTEMA TEATRO
004600      *----------------------------------------------------------------
004610       0600-VALIDAR-E-CRIAR.
004620           MOVE 'N' TO WS-REJEITAR
004630           MOVE SPACES TO WS-MOTIVO-REJEICAO
004640
004650           PERFORM 0610-LOCALIZAR-CLIENTE THRU 0610-EXIT
004660           IF WS-REJEITAR-SIM GO TO 0690-REJEITAR.
004670
004680           PERFORM 0620-LOCALIZAR-EVENTO THRU 0620-EXIT
004690           IF WS-REJEITAR-SIM GO TO 0690-REJEITAR.
004700
004710           IF WS-CLI-ACTIVO-T (WS-CLI-IDX) NOT = 'Y'
004720              MOVE 'S' TO WS-REJEITAR
004730              MOVE 'CLIENTE INATIVO' TO WS-MOTIVO-REJEICAO
004740              GO TO 0690-REJEITAR
004750           END-IF
004760
004770           PERFORM 0630-VERIFICAR-VIGENCIA THRU 0630-EXIT
004780           IF NOT WS-VIGENTE-SIM
004790              MOVE 'S' TO WS-REJEITAR
004800              MOVE 'EVENTO NAO VIGENTE' TO WS-MOTIVO-REJEICAO
004810              GO TO 0690-REJEITAR
004820           END-IF
004830
004840           PERFORM 0640-VERIFICAR-COMPATIBILIDADE THRU 0640-EXIT
004850           IF NOT WS-COMPATIVEL-SIM
004860              MOVE 'S' TO WS-REJEITAR
004870              MOVE 'TIPO DE INGRESSO INCOMPATIVEL' TO
004880                                                 WS-MOTIVO-REJEICAO
004890              GO TO 0690-REJEITAR
004900           END-IF
004910
004920           PERFORM 0650-LOCALIZAR-PRECO THRU 0650-EXIT
004930           IF NOT WS-TIPO-ACHADO-SIM
004940              MOVE 'S' TO WS-REJEITAR
004950              MOVE 'TIPO DE INGRESSO NAO CONFIGURADO' TO
004960                                                 WS-MOTIVO-REJEICAO
004970              GO TO 0690-REJEITAR
004980           END-IF
004990
005000           PERFORM 0660-VERIFICAR-DISPONIBILIDADE THRU 0660-EXIT
005010           IF WS-CONT-CONFIRMADAS NOT < WS-CAP-TIPO-ACHADO
005020              MOVE 'S' TO WS-REJEITAR
005030              MOVE 'SEM DISPONIBILIDADE' TO WS-MOTIVO-REJEICAO
005040              GO TO 0690-REJEITAR
005050           END-IF
005060
005070           IF TR-PASE-GRATUITO = 'Y'
005080              IF WS-CLI-PASES-T (WS-CLI-IDX) = ZERO
005090                 MOVE 'S' TO WS-REJEITAR
005100                 MOVE 'SEM PASES GRATUITOS DISPONIVEIS' TO
005110                                                    WS-MOTIVO-REJEICAO
005120                 GO TO 0690-REJEITAR
005130              END-IF
005140           END-IF
005150
005160           PERFORM 0670-GRAVAR-NOVA-RESERVA THRU 0670-EXIT
005170           ADD 1 TO WS-CONT-CRIADAS
005180           GO TO 0600-EXIT.
005190
005200       0690-REJEITAR.
005210           ADD 1 TO WS-CONT-REJEITADAS
005220           DISPLAY 'CRIARES - RESERVA REJEITADA TR-RES-ID='
005230                    TR-RES-ID ' MOTIVO=' WS-MOTIVO-REJEICAO.
005240       0600-EXIT. EXIT.
005250
005260       0610-LOCALIZAR-CLIENTE.
005265           MOVE 'N' TO WS-REJEITAR
005270           SET WS-CLI-IDX TO 1.
005275       0615-COMPARAR-CLIENTE.
005280           IF WS-CLI-IDX > WS-CLI-QTD
005285              MOVE 'S' TO WS-REJEITAR
005290              MOVE 'CLIENTE NAO ENCONTRADO' TO WS-MOTIVO-REJEICAO
005295              GO TO 0610-EXIT
005300           END-IF
005305           IF WS-CLI-ID-T (WS-CLI-IDX) = TR-CLIENTE-ID
005310              GO TO 0610-EXIT
005315           END-IF
005320           SET WS-CLI-IDX UP BY 1
005325           GO TO 0615-COMPARAR-CLIENTE.
005330       0610-EXIT. EXIT.
005335
005340       0620-LOCALIZAR-EVENTO.
005345           MOVE 'N' TO WS-REJEITAR
005350           SET WS-EVT-IDX TO 1.
005355       0625-COMPARAR-EVENTO.
005360           IF WS-EVT-IDX > WS-EVT-QTD
005365              MOVE 'S' TO WS-REJEITAR
005370              MOVE 'EVENTO NAO ENCONTRADO' TO WS-MOTIVO-REJEICAO
005375              GO TO 0620-EXIT
005380           END-IF
005385           IF WS-EVT-ID-T (WS-EVT-IDX) = TR-EVENTO-ID
005390              GO TO 0620-EXIT
005395           END-IF
005400           SET WS-EVT-IDX UP BY 1
005405           GO TO 0625-COMPARAR-EVENTO.
005410       0620-EXIT. EXIT.
005490
005500       0630-VERIFICAR-VIGENCIA.
005510           MOVE 'N' TO WS-VIGENTE
005520           IF WS-EVT-ACTIVO-T (WS-EVT-IDX) = 'Y'
005530              IF WS-EVT-FECHA-T (WS-EVT-IDX) > WS-DATA-PROCESO
005540                 MOVE 'S' TO WS-VIGENTE
005550              END-IF
005560           END-IF.
005570       0630-EXIT. EXIT.
005580
005590      *----------------------------------------------------------------
005600      *    ESCOMPATIBLE - COMPATIBILIDADE TIPO DE EVENTO / INGRESSO
005610      *----------------------------------------------------------------
005620       0640-VERIFICAR-COMPATIBILIDADE.
005630           MOVE 'N' TO WS-COMPATIVEL
005640           EVALUATE WS-EVT-TIPO-T (WS-EVT-IDX)
005650               WHEN 'OBRA_TEATRO'
005660                   IF TR-TIPO-ENTRADA = 'GENERAL' OR
005670                      TR-TIPO-ENTRADA = 'VIP'
005680                       MOVE 'S' TO WS-COMPATIVEL
005690                   END-IF
005700               WHEN 'RECITAL'
005710                   IF TR-TIPO-ENTRADA = 'CAMPO'  OR
005720                      TR-TIPO-ENTRADA = 'PLATEA' OR
005730                      TR-TIPO-ENTRADA = 'PALCO'
005740                       MOVE 'S' TO WS-COMPATIVEL
005750                   END-IF
005760               WHEN 'CHARLA_CONFERENCIA'
005770                   IF TR-TIPO-ENTRADA = 'CON_MEET_GREET' OR
005780                      TR-TIPO-ENTRADA = 'SIN_MEET_GREET'
005790                       MOVE 'S' TO WS-COMPATIVEL
005800                   END-IF
005810               WHEN OTHER
005820                   MOVE 'N' TO WS-COMPATIVEL
005830           END-EVALUATE.
005840       0640-EXIT. EXIT.
005850
005860       0650-LOCALIZAR-PRECO.
005870           MOVE 'N' TO WS-TIPO-ACHADO
005880           MOVE ZERO TO WS-PRECO-ACHADO WS-CAP-TIPO-ACHADO
005890           MOVE 1 TO WS-J.
005900       0655-COMPARAR-PRECO.
005910           IF WS-J > WS-EVT-CANTPR-T (WS-EVT-IDX)
005920              GO TO 0650-EXIT
005930           END-IF
005940           IF WS-EVT-TIPOENT-T (WS-EVT-IDX, WS-J) = TR-TIPO-ENTRADA
005950              MOVE 'S' TO WS-TIPO-ACHADO
005960              MOVE WS-EVT-VALOR-T  (WS-EVT-IDX, WS-J) TO WS-PRECO-ACHADO
005970              MOVE WS-EVT-CAPTIP-T (WS-EVT-IDX, WS-J)
005980                                   TO WS-CAP-TIPO-ACHADO
005990              GO TO 0650-EXIT
006000           END-IF
006010           ADD 1 TO WS-J
006020           GO TO 0655-COMPARAR-PRECO.
006030       0650-EXIT. EXIT.
006040
006050      *----------------------------------------------------------------
006060      *    1.2  02/09/1992  RSF  CH-0119 - CONTAGEM DE RESERVAS
006070      *    CONFIRMADAS PARA O EVENTO/TIPO DE INGRESSO INFORMADO
006080      *----------------------------------------------------------------
006090       0660-VERIFICAR-DISPONIBILIDADE.
006100           MOVE ZERO TO WS-CONT-CONFIRMADAS
006110           SET WS-RES-IDX TO 1.
006120       0665-CONTAR-RESERVA.
006130           IF WS-RES-IDX > WS-RES-QTD
006140              GO TO 0660-EXIT
006150           END-IF
006160           IF WS-RES-EVENTO-T (WS-RES-IDX) = TR-EVENTO-ID AND
006170              WS-RES-TIPOENT-T (WS-RES-IDX) = TR-TIPO-ENTRADA AND
006180              WS-RES-ESTADO-T (WS-RES-IDX) = 'CONFIRMADA'
006190              ADD 1 TO WS-CONT-CONFIRMADAS
006200           END-IF
006210           SET WS-RES-IDX UP BY 1
006220           GO TO 0665-CONTAR-RESERVA.
006230       0660-EXIT. EXIT.
006240
006250      *----------------------------------------------------------------
006260      *    ANEXA A NOVA RESERVA AO FINAL DA TABELA EM MEMORIA
006270      *----------------------------------------------------------------
006280       0670-GRAVAR-NOVA-RESERVA.
006290           ADD 1 TO WS-RES-QTD
006300           SET WS-RES-IDX TO WS-RES-QTD
006310           MOVE TR-RES-ID           TO WS-RES-ID-T (WS-RES-IDX)
006320           MOVE TR-CLIENTE-ID       TO WS-RES-CLIENTE-T (WS-RES-IDX)
006330           MOVE TR-EVENTO-ID        TO WS-RES-EVENTO-T (WS-RES-IDX)
006340           MOVE TR-TIPO-ENTRADA     TO WS-RES-TIPOENT-T (WS-RES-IDX)
006350           MOVE TR-FECHA-RESERVA    TO WS-RES-FECHRES-T (WS-RES-IDX)
006360           MOVE ZERO                TO WS-RES-FCONF-T (WS-RES-IDX)
006370           MOVE ZERO                TO WS-RES-FCANC-T (WS-RES-IDX)
006380           MOVE SPACES               TO WS-RES-MOTIVO-T (WS-RES-IDX)
006390           PERFORM 0680-GERAR-CODIGO-RESERVA THRU 0680-EXIT
006400
006410           IF TR-PASE-GRATUITO = 'Y'
006420              MOVE 'CONFIRMADA'    TO WS-RES-ESTADO-T (WS-RES-IDX)
006430              MOVE 'Y'             TO WS-RES-PASE-T (WS-RES-IDX)
006440              MOVE ZERO            TO WS-RES-PRECIO-T (WS-RES-IDX)
006450              MOVE WS-DATA-PROCESO TO WS-RES-FCONF-T (WS-RES-IDX)
006460              SUBTRACT 1 FROM WS-CLI-PASES-T (WS-CLI-IDX)
006470              ADD 1 TO WS-CONT-PASE
006480           ELSE
006490              MOVE 'PENDIENTE '   TO WS-RES-ESTADO-T (WS-RES-IDX)
006500              MOVE 'N'            TO WS-RES-PASE-T (WS-RES-IDX)
006510              MOVE ZERO           TO WS-RES-PRECIO-T (WS-RES-IDX)
006520           END-IF.
006530       0670-EXIT. EXIT.
006540
006550      *----------------------------------------------------------------
006560      *    CODIGO-RESERVA = 'RES-' + RES-ID COM ZEROS A ESQUERDA
006570      *    CH-0119 - RSF - CODIGO SEQUENCIAL DERIVADO DO RES-ID,
006580      *    MESMO ESQUEMA JA USADO NOS OUTROS CADASTROS DO SETOR
006585      *    CH-0391 - JLK - LOTE DE RESERVA E DE 8 DIGITOS, USA
006586      *    OS 8 DIGITOS MENOS SIGNIFICATIVOS DO RES-ID (TR-RES-ID-8)
006590      *----------------------------------------------------------------
006600       0680-GERAR-CODIGO-RESERVA.
006610           MOVE SPACES TO WS-RES-CODIGO-T (WS-RES-IDX)
006620           STRING 'RES-' TR-RES-ID-8 DELIMITED BY SIZE
006630               INTO WS-RES-CODIGO-T (WS-RES-IDX).
006640       0680-EXIT. EXIT.
006650
006660      *----------------------------------------------------------------
006670      *    REGRAVA O MESTRE DE CLIENTES (SOMENTE PASES DEBITADOS
006680      *    MUDAM NESTE PROGRAMA)
006690      *----------------------------------------------------------------
006700       0800-GRAVAR-CLIENTES.
006710           SET WS-CLI-IDX TO 1.
006720       0810-GRAVAR-1-CLIENTE.
006730           IF WS-CLI-IDX > WS-CLI-QTD
006740              GO TO 0800-EXIT
006750           END-IF
006760           MOVE WS-CLI-ID-T (WS-CLI-IDX)       TO CLS-ID
006770           MOVE WS-CLI-NOMBRE-T (WS-CLI-IDX)   TO CLS-NOMBRE
006780           MOVE WS-CLI-APELLIDO-T (WS-CLI-IDX) TO CLS-APELLIDO
006790           MOVE WS-CLI-EMAIL-T (WS-CLI-IDX)    TO CLS-EMAIL
006800           MOVE WS-CLI-DNI-T (WS-CLI-IDX)      TO CLS-DNI
006810           MOVE WS-CLI-TELEFONO-T (WS-CLI-IDX) TO CLS-TELEFONO
006820           MOVE WS-CLI-FECHNAC-T (WS-CLI-IDX)  TO CLS-FECHA-NAC
006830           MOVE WS-CLI-FECHREG-T (WS-CLI-IDX)
006840                                      TO CLS-FECHA-REGISTRO
006850           MOVE WS-CLI-EVENTOS-T (WS-CLI-IDX)
006860                                      TO CLS-EVENTOS-ASISTIDOS
006870           MOVE WS-CLI-PASES-T (WS-CLI-IDX)
006880                                      TO CLS-PASES-GRATUITOS
006890           MOVE WS-CLI-ACTIVO-T (WS-CLI-IDX)   TO CLS-ACTIVO
006900           WRITE REG-CLI-SAIDA
006910           SET WS-CLI-IDX UP BY 1
006920           GO TO 0810-GRAVAR-1-CLIENTE.
006930       0800-EXIT. EXIT.
006940
006950      *----------------------------------------------------------------
006960      *    REGRAVA O MESTRE DE RESERVAS - RESERVAS EXISTENTES MAIS
006970      *    AS CRIADAS NESTE LOTE, NA MESMA ORDEM DA TABELA
006980      *----------------------------------------------------------------
006990       0850-GRAVAR-RESERVAS.
007000           SET WS-RES-IDX TO 1.
007010       0860-GRAVAR-1-RESERVA.
007020           IF WS-RES-IDX > WS-RES-QTD
007030              GO TO 0850-EXIT
007040           END-IF
007050           MOVE WS-RES-ID-T (WS-RES-IDX)       TO RSS-ID
007060           MOVE WS-RES-CLIENTE-T (WS-RES-IDX)  TO RSS-CLIENTE-ID
007070           MOVE WS-RES-EVENTO-T (WS-RES-IDX)   TO RSS-EVENTO-ID
007080           MOVE WS-RES-TIPOENT-T (WS-RES-IDX)  TO RSS-TIPO-ENTRADA
007090           MOVE WS-RES-FECHRES-T (WS-RES-IDX)
007100                                      TO RSS-FECHA-RESERVA
007110           MOVE WS-RES-ESTADO-T (WS-RES-IDX)   TO RSS-ESTADO
007120           MOVE WS-RES-PASE-T (WS-RES-IDX)
007130                                      TO RSS-ES-PASE-GRATUITO
007140           MOVE WS-RES-PRECIO-T (WS-RES-IDX)   TO RSS-PRECIO-PAGADO
007150           MOVE WS-RES-FCONF-T (WS-RES-IDX)
007160                                      TO RSS-FECHA-CONFIRMACION
007170           MOVE WS-RES-FCANC-T (WS-RES-IDX)
007180                                      TO RSS-FECHA-CANCELACION
007190           MOVE WS-RES-MOTIVO-T (WS-RES-IDX)
007200                                      TO RSS-MOTIVO-CANCELACION
007220           MOVE WS-RES-CODIGO-T (WS-RES-IDX)
007230                                      TO RSS-CODIGO-RESERVA
007240           WRITE REG-RES-SAIDA
007250           SET WS-RES-IDX UP BY 1
007260           GO TO 0860-GRAVAR-1-RESERVA.
007270       0850-EXIT. EXIT.
007280
007290       0900-ENCERRAR.
007300           CLOSE TRANRES CLI-MESTRE-ANT CLI-MESTRE-NOVO EVT-MESTRE
007310                 RES-MESTRE-ANT RES-MESTRE-NOVO
007320           DISPLAY 'CRIARES - RESERVAS CRIADAS.......: ' WS-CONT-CRIADAS
007330           DISPLAY 'CRIARES - RESERVAS REJEITADAS....: '
007340                                                     WS-CONT-REJEITADAS
007350           DISPLAY 'CRIARES - PAGAS COM PASE GRATUITO.: ' WS-CONT-PASE.
007360       0900-EXIT. EXIT.
