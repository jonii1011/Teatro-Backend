000100       IDENTIFICATION DIVISION.
000110       PROGRAM-ID. CONFRES.
000120       AUTHOR. E. ALMANSA.
000130       INSTALLATION. FESP - SISTEMAS DE RESERVAS.
000140       DATE-WRITTEN. 11/12/1990.
000150       DATE-COMPILED. 11/12/1990.
000160       SECURITY. USO INTERNO - PESSOAL AUTORIZADO SOMENTE.
000170      ******************************************************************
000180      *    SISTEMA TEATRO - CONTROLE DE RESERVAS
000190      *    FINALIDADE : PROCESSA O LOTE DIARIO DE CONFIRMACAO DE
000200      *                 RESERVAS PENDENTES, RECALCULA O PRECO PELO
000210      *                 CADASTRO DO EVENTO E ATUALIZA A FIDELIZACAO
000220      *                 DO CLIENTE A CADA CONFIRMACAO.
000230      ******************************************************************
000240      *    HISTORICO DE ALTERACOES
000250      *    VRS      DATA        RESP  CHAMADO    DESCRICAO
000260      *    1.0      11/12/1990  EA    -------    IMPLANTACAO INICIAL
000270      *    1.1      22/07/1991  EA    CH-0081    NUNCA ACEITA PRECO DA
000280      *                                          TRANSACAO - RECALCULA
000290      *    1.2      05/03/1993  RSF   CH-0142    GRAVA PASE GRATUITO
000300      *                                          A CADA 5A PRESENCA
000310      *    1.3      19/10/1995  EA    CH-0255    REJEITA CONFIRMACAO DE
000320      *                                          EVENTO JA NAO VIGENTE
000330      *    1.4      09/09/1998  MLR   CH-0333    ANO 2000 - JANELA DE
000340      *                                          SECULO NA DATA DO LOTE
000350      *    1.5      11/01/1999  MLR   CH-0341    REVISAO POS-VIRADA ANO
000355      *    1.6      13/11/2000  JLK   CH-0379    RECALCULO DE PRECO NAO
000356      *                                          CONSIDERAVA TIPO VAZIO
000357      *    1.7      04/12/2000  JLK   CH-0392    BUSCA EM TABELA POR
000358      *                                          VARREDURA, SEM CHAVE
000359      *                                          ASCENDENTE
000360      ******************************************************************
000370
000380       ENVIRONMENT DIVISION.
000390       CONFIGURATION SECTION.
000400       SOURCE-COMPUTER. IBM-370.
000410       OBJECT-COMPUTER. IBM-370.
000420       SPECIAL-NAMES. C01 IS TOP-OF-FORM.
000430       INPUT-OUTPUT SECTION.
000440       FILE-CONTROL.
000450           SELECT TRANCONF ASSIGN TO TRANCONF
000460               ORGANIZATION IS SEQUENTIAL
000470               FILE STATUS IS ST-TRANCONF.
000480
000490           SELECT CLI-MESTRE-ANT ASSIGN TO CLIMEANT
000500               ORGANIZATION IS SEQUENTIAL
000510               FILE STATUS IS ST-CLI-ANT.
000520
000530           SELECT CLI-MESTRE-NOVO ASSIGN TO CLIMENOV
000540               ORGANIZATION IS SEQUENTIAL
000550               FILE STATUS IS ST-CLI-NOVO.
000560
000570           SELECT EVT-MESTRE ASSIGN TO EVTMESTR
000580               ORGANIZATION IS SEQUENTIAL
000590               FILE STATUS IS ST-EVT.
000600
000610           SELECT RES-MESTRE-ANT ASSIGN TO RESMEANT
000620               ORGANIZATION IS SEQUENTIAL
000630               FILE STATUS IS ST-RES-ANT.
000640
000650           SELECT RES-MESTRE-NOVO ASSIGN TO RESMENOV
000660               ORGANIZATION IS SEQUENTIAL
000670               FILE STATUS IS ST-RES-NOVO.
000680
000690       DATA DIVISION.
000700       FILE SECTION.
000710       FD  TRANCONF
000720           LABEL RECORD STANDARD
000730           VALUE OF FILE-ID 'TRANCONF.DAT'
000740           RECORD CONTAINS 30 CHARACTERS.
000750       01  REG-TRANCONF.
000760           05  TC-RES-ID               PIC 9(09).
000770           05  FILLER                  PIC X(21).
000780       FD  CLI-MESTRE-ANT
000790           LABEL RECORD STANDARD
000800           VALUE OF FILE-ID 'CLIENTES.DAT'
000810           RECORD CONTAINS 276 CHARACTERS.
000820       01  REG-CLIENTE.
000830           05  CLI-CHAVE.
000840               10  CLI-ID              PIC 9(09).
000850           05  CLI-NOMBRE              PIC X(50).
000860           05  CLI-APELLIDO            PIC X(50).
000870           05  CLI-EMAIL               PIC X(100).
000880           05  CLI-DNI                 PIC X(08).
000890           05  CLI-TELEFONO            PIC X(20).
000900           05  CLI-FECHA-NAC           PIC 9(08).
000910           05  CLI-FECHA-NAC-R REDEFINES CLI-FECHA-NAC.
000920               10  CLI-NAC-ANO         PIC 9(04).
000930               10  CLI-NAC-MES         PIC 9(02).
000940               10  CLI-NAC-DIA         PIC 9(02).
000950           05  CLI-FECHA-REGISTRO      PIC 9(08).
000960           05  CLI-FECHA-REG-R REDEFINES CLI-FECHA-REGISTRO.
000970               10  CLI-REG-ANO         PIC 9(04).
000980               10  CLI-REG-MES         PIC 9(02).
000990               10  CLI-REG-DIA         PIC 9(02).
001000           05  CLI-EVENTOS-ASISTIDOS   PIC 9(05).
001010           05  CLI-PASES-GRATUITOS     PIC 9(03).
001020           05  CLI-ACTIVO              PIC X(01).
001030               88  CLI-ATIVO-SIM       VALUE 'Y'.
001040               88  CLI-ATIVO-NAO       VALUE 'N'.
001050           05  FILLER                  PIC X(14).
001060       FD  CLI-MESTRE-NOVO
001070           LABEL RECORD STANDARD
001080           VALUE OF FILE-ID 'CLIENTES.DAT'
001090           RECORD CONTAINS 276 CHARACTERS.
001100       01  REG-CLI-SAIDA.
001110           05  CLS-CHAVE.
001120               10  CLS-ID              PIC 9(09).
001130           05  CLS-NOMBRE              PIC X(50).
001140           05  CLS-APELLIDO            PIC X(50).
001150           05  CLS-EMAIL               PIC X(100).
001160           05  CLS-DNI                 PIC X(08).
001170           05  CLS-TELEFONO            PIC X(20).
001180           05  CLS-FECHA-NAC           PIC 9(08).
001190           05  CLS-FECHA-REGISTRO      PIC 9(08).
001200           05  CLS-EVENTOS-ASISTIDOS   PIC 9(05).
001210           05  CLS-PASES-GRATUITOS     PIC 9(03).
001220           05  CLS-ACTIVO              PIC X(01).
001230           05  FILLER                  PIC X(14).
001240       FD  EVT-MESTRE
001250           LABEL RECORD STANDARD
001260           VALUE OF FILE-ID 'EVENTOS.DAT'
001270           RECORD CONTAINS 440 CHARACTERS.
001280       01  REG-EVENTO.
001290           05  EVT-CHAVE.
001300               10  EVT-ID              PIC 9(09).
001310           05  EVT-NOMBRE              PIC X(150).
001320           05  EVT-FECHA-HORA          PIC 9(08).
001330           05  EVT-FECHA-HORA-R REDEFINES EVT-FECHA-HORA.
001340               10  EVT-EV-ANO          PIC 9(04).
001350               10  EVT-EV-MES          PIC 9(02).
001360               10  EVT-EV-DIA          PIC 9(02).
001370           05  EVT-TIPO-EVENTO         PIC X(20).
001380               88  EVT-E-OBRA-TEATRO   VALUE 'OBRA_TEATRO'.
001390               88  EVT-E-RECITAL       VALUE 'RECITAL'.
001400               88  EVT-E-CHARLA        VALUE 'CHARLA_CONFERENCIA'.
001410           05  EVT-CAPACIDAD-TOTAL     PIC 9(06).
001420           05  EVT-ACTIVO              PIC X(01).
001430               88  EVT-ATIVO-SIM       VALUE 'Y'.
001440           05  EVT-CANT-PRECIOS        PIC 9(01) COMP-3.
001450           05  EVT-PRECIO OCCURS 7 TIMES.
001460               10  EVT-TIPO-ENTRADA    PIC X(20).
001470               10  EVT-PRECIO-VALOR    PIC S9(08)V99 COMP-3.
001480               10  EVT-CAPACIDAD-TIPO  PIC 9(06).
001490           05  FILLER                  PIC X(21).
001500       FD  RES-MESTRE-ANT
001510           LABEL RECORD STANDARD
001520           VALUE OF FILE-ID 'RESERVAS.DAT'
001530           RECORD CONTAINS 628 CHARACTERS.
001540       01  REG-RESERVA.
001550           05  RES-CHAVE.
001560               10  RES-ID                  PIC 9(09).
001570           05  RES-CLIENTE-ID              PIC 9(09).
001580           05  RES-EVENTO-ID               PIC 9(09).
001590           05  RES-TIPO-ENTRADA            PIC X(20).
001600           05  RES-FECHA-RESERVA           PIC 9(08).
001610           05  RES-FECHA-RESERVA-R REDEFINES RES-FECHA-RESERVA.
001620               10  RES-RS-ANO              PIC 9(04).
001630               10  RES-RS-MES              PIC 9(02).
001640               10  RES-RS-DIA              PIC 9(02).
001650           05  RES-ESTADO                  PIC X(10).
001660               88  RES-EST-PENDIENTE       VALUE 'PENDIENTE '.
001670               88  RES-EST-CONFIRMADA      VALUE 'CONFIRMADA'.
001680               88  RES-EST-CANCELADA       VALUE 'CANCELADA '.
001690               88  RES-EST-ASISTIO         VALUE 'ASISTIO   '.
001700           05  RES-ES-PASE-GRATUITO        PIC X(01).
001710               88  RES-PASE-SIM            VALUE 'Y'.
001720           05  RES-PRECIO-PAGADO           PIC S9(08)V99 COMP-3.
001730           05  RES-FECHA-CONFIRMACION      PIC 9(08).
001740           05  RES-FECHA-CANCELACION       PIC 9(08).
001750           05  RES-MOTIVO-CANCELACION      PIC X(500).
001760           05  RES-CODIGO-RESERVA          PIC X(20).
001770           05  FILLER                      PIC X(20).
001780       FD  RES-MESTRE-NOVO
001790           LABEL RECORD STANDARD
001800           VALUE OF FILE-ID 'RESERVAS.DAT'
001810           RECORD CONTAINS 628 CHARACTERS.
001820       01  REG-RES-SAIDA.
001830           05  RSS-CHAVE.
001840               10  RSS-ID                  PIC 9(09).
001850           05  RSS-CLIENTE-ID              PIC 9(09).
001860           05  RSS-EVENTO-ID               PIC 9(09).
001870           05  RSS-TIPO-ENTRADA            PIC X(20).
001880           05  RSS-FECHA-RESERVA           PIC 9(08).
001890           05  RSS-ESTADO                  PIC X(10).
001900           05  RSS-ES-PASE-GRATUITO        PIC X(01).
001910           05  RSS-PRECIO-PAGADO           PIC S9(08)V99 COMP-3.
001920           05  RSS-FECHA-CONFIRMACION      PIC 9(08).
001930           05  RSS-FECHA-CANCELACION       PIC 9(08).
001940           05  RSS-MOTIVO-CANCELACION      PIC X(500).
001950           05  RSS-CODIGO-RESERVA          PIC X(20).
001960           05  FILLER                      PIC X(20).
001970       WORKING-STORAGE SECTION.
001980       01  ST-TRANCONF               PIC X(02) VALUE SPACES.
001990       01  ST-CLI-ANT                PIC X(02) VALUE SPACES.
002000       01  ST-CLI-NOVO               PIC X(02) VALUE SPACES.
002010       01  ST-EVT                    PIC X(02) VALUE SPACES.
002020       01  ST-RES-ANT                PIC X(02) VALUE SPACES.
002030       01  ST-RES-NOVO               PIC X(02) VALUE SPACES.
002040
002050       01  WS-DATA-HOJE-6             PIC 9(06).
002060       01  WS-DATA-HOJE-6-R REDEFINES WS-DATA-HOJE-6.
002070           05  WS-AA-CURTO            PIC 9(02).
002080           05  WS-MM-HOJE             PIC 9(02).
002090           05  WS-DD-HOJE             PIC 9(02).
002100       01  WS-SECULO-HOJE             PIC 9(02).
002110       01  WS-DATA-PROCESO            PIC 9(08).
002120       01  WS-DATA-PROCESO-R REDEFINES WS-DATA-PROCESO.
002130           05  WS-DP-ANO              PIC 9(04).
002140           05  WS-DP-MES              PIC 9(02).
002150           05  WS-DP-DIA              PIC 9(02).
002160
002170       01  WS-CONT-CONFIRMADAS        PIC 9(05) COMP VALUE ZERO.
002180       01  WS-CONT-REJEITADAS         PIC 9(05) COMP VALUE ZERO.
002190       01  WS-CONT-PASE-OTORGADO      PIC 9(05) COMP VALUE ZERO.
002200       01  WS-ACC-INGRESO             PIC S9(10)V99 COMP-3 VALUE ZERO.
002210
002220       01  WS-REJEITAR                PIC X(01) VALUE 'N'.
002230           88  WS-REJEITAR-SIM        VALUE 'S'.
002240       01  WS-MOTIVO-REJEICAO         PIC X(40) VALUE SPACES.
002250       01  WS-VIGENTE                 PIC X(01) VALUE 'N'.
002260           88  WS-VIGENTE-SIM         VALUE 'S'.
002270       01  WS-TIPO-ACHADO             PIC X(01) VALUE 'N'.
002280           88  WS-TIPO-ACHADO-SIM     VALUE 'S'.
002290
002300       01  WS-PRECO-ACHADO            PIC S9(08)V99 COMP-3.
002310       01  WS-CAP-TIPO-ACHADO         PIC 9(06).
002320       01  WS-DIV-QUOCIENTE           PIC 9(05) COMP.
002330       01  WS-DIV-RESTO               PIC 9(05) COMP.
002340       01  WS-NOVO-EVENTOS            PIC 9(05) COMP.
002350       01  WS-J                       PIC 9(02) COMP.
002360       01  WS-TAB-CLIENTE.
002370           05  WS-CLI-QTD              PIC 9(4) COMP.
002380           05  WS-CLI-TAB OCCURS 1 TO 3000 TIMES
002390                   DEPENDING ON WS-CLI-QTD
002410                   INDEXED BY WS-CLI-IDX.
002420               10  WS-CLI-ID-T          PIC 9(09).
002430               10  WS-CLI-NOMBRE-T      PIC X(50).
002440               10  WS-CLI-APELLIDO-T    PIC X(50).
002450               10  WS-CLI-EMAIL-T       PIC X(100).
002460               10  WS-CLI-DNI-T         PIC X(08).
002470               10  WS-CLI-TELEFONO-T    PIC X(20).
002480               10  WS-CLI-FECHNAC-T     PIC 9(08).
002490               10  WS-CLI-FECHREG-T     PIC 9(08).
002500               10  WS-CLI-EVENTOS-T     PIC 9(05).
002510               10  WS-CLI-PASES-T       PIC 9(03).
002520               10  WS-CLI-ACTIVO-T      PIC X(01).
002530       01  WS-TAB-EVENTO.
002540           05  WS-EVT-QTD              PIC 9(3) COMP.
002550           05  WS-EVT-TAB OCCURS 1 TO 300 TIMES
002560                   DEPENDING ON WS-EVT-QTD
002580                   INDEXED BY WS-EVT-IDX.
002590               10  WS-EVT-ID-T          PIC 9(09).
002600               10  WS-EVT-NOMBRE-T      PIC X(150).
002610               10  WS-EVT-FECHA-T       PIC 9(08).
002620               10  WS-EVT-TIPO-T        PIC X(20).
002630               10  WS-EVT-CAPTOT-T      PIC 9(06).
002640               10  WS-EVT-ACTIVO-T      PIC X(01).
002650               10  WS-EVT-CANTPR-T      PIC 9(01) COMP-3.
002660               10  WS-EVT-PRECIO-T OCCURS 7 TIMES.
002670                   15  WS-EVT-TIPOENT-T PIC X(20).
002680                   15  WS-EVT-VALOR-T   PIC S9(08)V99 COMP-3.
002690                   15  WS-EVT-CAPTIP-T  PIC 9(06).
002700       01  WS-TAB-RESERVA.
002710           05  WS-RES-QTD              PIC 9(5) COMP.
002720           05  WS-RES-TAB OCCURS 1 TO 5000 TIMES
002730                   DEPENDING ON WS-RES-QTD
002750                   INDEXED BY WS-RES-IDX.
002760               10  WS-RES-ID-T          PIC 9(09).
002770               10  WS-RES-CLIENTE-T     PIC 9(09).
002780               10  WS-RES-EVENTO-T      PIC 9(09).
002790               10  WS-RES-TIPOENT-T     PIC X(20).
002800               10  WS-RES-FECHRES-T     PIC 9(08).
002810               10  WS-RES-ESTADO-T      PIC X(10).
002820               10  WS-RES-PASE-T        PIC X(01).
002830               10  WS-RES-PRECIO-T      PIC S9(08)V99 COMP-3.
002840               10  WS-RES-FCONF-T       PIC 9(08).
002850               10  WS-RES-FCANC-T       PIC 9(08).
002860               10  WS-RES-MOTIVO-T      PIC X(500).
002870               10  WS-RES-CODIGO-T      PIC X(20).
002880       PROCEDURE DIVISION.
002890
002900       0000-CONFRES-MAIN.
002910           PERFORM 0100-ABRIR-ARQUIVOS      THRU 0100-EXIT
002920           PERFORM 0150-OBTER-DATA-PROCESO  THRU 0150-EXIT
002930           PERFORM 0200-CARGAR-CLIENTES     THRU 0200-EXIT
002940           PERFORM 0300-CARGAR-EVENTOS      THRU 0300-EXIT
002950           PERFORM 0400-CARGAR-RESERVAS     THRU 0400-EXIT
002960           PERFORM 0500-PROCESSAR-LOTE      THRU 0500-EXIT
002970           PERFORM 0800-GRAVAR-CLIENTES     THRU 0800-EXIT
002980           PERFORM 0850-GRAVAR-RESERVAS     THRU 0850-EXIT
002990           PERFORM 0900-ENCERRAR            THRU 0900-EXIT
003000           STOP RUN.
003010
003020      *----------------------------------------------------------------
003030      *    ABRE OS ARQUIVOS DE ENTRADA E OS NOVOS MESTRES DE SAIDA
003040      *----------------------------------------------------------------
003050       0100-ABRIR-ARQUIVOS.
003060           OPEN INPUT  TRANCONF
003070           OPEN INPUT  CLI-MESTRE-ANT
003080           OPEN OUTPUT CLI-MESTRE-NOVO
003090           OPEN INPUT  EVT-MESTRE
003100           OPEN INPUT  RES-MESTRE-ANT
003110           OPEN OUTPUT RES-MESTRE-NOVO
003120           IF ST-TRANCONF NOT = '00'
003130              DISPLAY 'CONFRES - ERRO ABRINDO TRANCONF ' ST-TRANCONF
003140              STOP RUN
003150           END-IF
003160           IF ST-CLI-ANT NOT = '00'
003170              DISPLAY 'CONFRES - ERRO ABRINDO CLIMEANT ' ST-CLI-ANT
003180              STOP RUN
003190           END-IF
003200           IF ST-EVT NOT = '00'
003210              DISPLAY 'CONFRES - ERRO ABRINDO EVTMESTR ' ST-EVT
003220              STOP RUN
003230           END-IF
003240           IF ST-RES-ANT NOT = '00'
003250              DISPLAY 'CONFRES - ERRO ABRINDO RESMEANT ' ST-RES-ANT
003260              STOP RUN
003270           END-IF.
003280       0100-EXIT. EXIT.
003290
003300      *----------------------------------------------------------------
003310      *    1.4  09/09/1998  MLR  CH-0333 - JANELA DE SECULO NA DATA
003320      *    DE PROCESSAMENTO DO LOTE (SUBSTITUI CARTAO DE CONTROLE)
003330      *----------------------------------------------------------------
003340       0150-OBTER-DATA-PROCESO.
003350           ACCEPT WS-DATA-HOJE-6 FROM DATE
003360           IF WS-AA-CURTO < 50
003370              MOVE 20 TO WS-SECULO-HOJE
003380           ELSE
003390              MOVE 19 TO WS-SECULO-HOJE
003400           END-IF
003410           MOVE WS-SECULO-HOJE TO WS-DP-ANO (1:2)
003420           MOVE WS-AA-CURTO    TO WS-DP-ANO (3:2)
003430           MOVE WS-MM-HOJE     TO WS-DP-MES
003440           MOVE WS-DD-HOJE     TO WS-DP-DIA.
003450       0150-EXIT. EXIT.
003460
003470      *----------------------------------------------------------------
003480      *    CARGA DO MESTRE DE CLIENTES EM TABELA
003490      *----------------------------------------------------------------
003500       0200-CARGAR-CLIENTES.
003510           MOVE ZERO TO WS-CLI-QTD.
003520       0210-LER-CLIENTE.
003530           READ CLI-MESTRE-ANT
003540               AT END GO TO 0200-EXIT.
003550           ADD 1 TO WS-CLI-QTD
003560           SET WS-CLI-IDX TO WS-CLI-QTD
003570           MOVE CLI-ID              TO WS-CLI-ID-T (WS-CLI-IDX)
003580           MOVE CLI-NOMBRE          TO WS-CLI-NOMBRE-T (WS-CLI-IDX)
003590           MOVE CLI-APELLIDO        TO WS-CLI-APELLIDO-T (WS-CLI-IDX)
003600           MOVE CLI-EMAIL           TO WS-CLI-EMAIL-T (WS-CLI-IDX)
003610           MOVE CLI-DNI             TO WS-CLI-DNI-T (WS-CLI-IDX)
003620           MOVE CLI-TELEFONO        TO WS-CLI-TELEFONO-T (WS-CLI-IDX)
003630           MOVE CLI-FECHA-NAC       TO WS-CLI-FECHNAC-T (WS-CLI-IDX)
003640           MOVE CLI-FECHA-REGISTRO  TO WS-CLI-FECHREG-T (WS-CLI-IDX)
003650           MOVE CLI-EVENTOS-ASISTIDOS TO WS-CLI-EVENTOS-T (WS-CLI-IDX)
003660           MOVE CLI-PASES-GRATUITOS TO WS-CLI-PASES-T (WS-CLI-IDX)
003670           MOVE CLI-ACTIVO          TO WS-CLI-ACTIVO-T (WS-CLI-IDX)
003680           GO TO 0210-LER-CLIENTE.
003690       0200-EXIT. EXIT.
003700
003710      *----------------------------------------------------------------
003720      *    CARGA DO MESTRE DE EVENTOS EM TABELA (SOMENTE LEITURA)
003730      *----------------------------------------------------------------
003740       0300-CARGAR-EVENTOS.
003750           MOVE ZERO TO WS-EVT-QTD.
003760       0310-LER-EVENTO.
003770           READ EVT-MESTRE
003780               AT END GO TO 0300-EXIT.
003790           ADD 1 TO WS-EVT-QTD
003800           SET WS-EVT-IDX TO WS-EVT-QTD
003810           MOVE EVT-ID              TO WS-EVT-ID-T (WS-EVT-IDX)
003820           MOVE EVT-NOMBRE          TO WS-EVT-NOMBRE-T (WS-EVT-IDX)
003830           MOVE EVT-FECHA-HORA      TO WS-EVT-FECHA-T (WS-EVT-IDX)
003840           MOVE EVT-TIPO-EVENTO     TO WS-EVT-TIPO-T (WS-EVT-IDX)
003850           MOVE EVT-CAPACIDAD-TOTAL TO WS-EVT-CAPTOT-T (WS-EVT-IDX)
003860           MOVE EVT-ACTIVO          TO WS-EVT-ACTIVO-T (WS-EVT-IDX)
003870           MOVE EVT-CANT-PRECIOS    TO WS-EVT-CANTPR-T (WS-EVT-IDX)
003880           MOVE 1 TO WS-J
003890           PERFORM 0320-CARGAR-PRECO THRU 0320-EXIT
003900               UNTIL WS-J > 7
003910           GO TO 0310-LER-EVENTO.
003920       0300-EXIT. EXIT.
003930
003940       0320-CARGAR-PRECO.
003950           MOVE EVT-TIPO-ENTRADA (WS-J)
003960                             TO WS-EVT-TIPOENT-T (WS-EVT-IDX, WS-J)
003970           MOVE EVT-PRECIO-VALOR (WS-J)
003980                             TO WS-EVT-VALOR-T (WS-EVT-IDX, WS-J)
003990           MOVE EVT-CAPACIDAD-TIPO (WS-J)
004000                             TO WS-EVT-CAPTIP-T (WS-EVT-IDX, WS-J)
004010           ADD 1 TO WS-J.
004020       0320-EXIT. EXIT.
004030
004040      *----------------------------------------------------------------
004050      *    CARGA DAS RESERVAS EXISTENTES EM TABELA
004060      *----------------------------------------------------------------
004070       0400-CARGAR-RESERVAS.
004080           MOVE ZERO TO WS-RES-QTD.
004090       0410-LER-RESERVA.
004100           READ RES-MESTRE-ANT
004110               AT END GO TO 0400-EXIT.
004120           ADD 1 TO WS-RES-QTD
004130           SET WS-RES-IDX TO WS-RES-QTD
004140           MOVE RES-ID              TO WS-RES-ID-T (WS-RES-IDX)
004150           MOVE RES-CLIENTE-ID      TO WS-RES-CLIENTE-T (WS-RES-IDX)
004160           MOVE RES-EVENTO-ID       TO WS-RES-EVENTO-T (WS-RES-IDX)
004170           MOVE RES-TIPO-ENTRADA    TO WS-RES-TIPOENT-T (WS-RES-IDX)
004180           MOVE RES-FECHA-RESERVA   TO WS-RES-FECHRES-T (WS-RES-IDX)
004190           MOVE RES-ESTADO          TO WS-RES-ESTADO-T (WS-RES-IDX)
004200           MOVE RES-ES-PASE-GRATUITO TO WS-RES-PASE-T (WS-RES-IDX)
004210           MOVE RES-PRECIO-PAGADO   TO WS-RES-PRECIO-T (WS-RES-IDX)
004220           MOVE RES-FECHA-CONFIRMACION TO WS-RES-FCONF-T (WS-RES-IDX)
004230           MOVE RES-FECHA-CANCELACION TO WS-RES-FCANC-T (WS-RES-IDX)
004240           MOVE RES-MOTIVO-CANCELACION
004250                                    TO WS-RES-MOTIVO-T (WS-RES-IDX)
004260           MOVE RES-CODIGO-RESERVA  TO WS-RES-CODIGO-T (WS-RES-IDX)
004270           GO TO 0410-LER-RESERVA.
004280       0400-EXIT. EXIT.
004290
004300      *----------------------------------------------------------------
004310      *    LACO PRINCIPAL - UMA TRANSACAO DE CONFIRMACAO POR VEZ
004320      *----------------------------------------------------------------
004330       0500-PROCESSAR-LOTE.
004340       0510-LER-TRANSACAO.
004350           READ TRANCONF
004360               AT END GO TO 0500-EXIT.
004370           PERFORM 0600-VALIDAR-E-CONFIRMAR THRU 0600-EXIT
004380           GO TO 0510-LER-TRANSACAO.
004390       0500-EXIT. EXIT.
004400
004410      *----------------------------------------------------------------
004420      *    1.3  19/10/1995  EA  CH-0255 - REGRAS DE CONFIRMACAO, NA
004430      *    ORDEM DO MANUAL DE OPERACAO DO SISTEMA TEATRO
004440      *----------------------------------------------------------------
004450       0600-VALIDAR-E-CONFIRMAR.
004460           MOVE 'N' TO WS-REJEITAR
004470           MOVE SPACES TO WS-MOTIVO-REJEICAO
004480
004490           PERFORM 0610-LOCALIZAR-RESERVA THRU 0610-EXIT
004500           IF WS-REJEITAR-SIM GO TO 0690-REJEITAR.
004510
004520           IF WS-RES-ESTADO-T (WS-RES-IDX) NOT = 'PENDIENTE '
004530              MOVE 'S' TO WS-REJEITAR
004540              MOVE 'RESERVA NAO PENDENTE' TO WS-MOTIVO-REJEICAO
004550              GO TO 0690-REJEITAR
004560           END-IF
004570
004580           PERFORM 0620-LOCALIZAR-EVENTO THRU 0620-EXIT
004590           IF WS-REJEITAR-SIM GO TO 0690-REJEITAR.
004600
004610           PERFORM 0630-VERIFICAR-VIGENCIA THRU 0630-EXIT
004620           IF NOT WS-VIGENTE-SIM
004630              MOVE 'S' TO WS-REJEITAR
004640              MOVE 'RESERVA OU EVENTO NAO VIGENTE' TO WS-MOTIVO-REJEICAO
004650              GO TO 0690-REJEITAR
004660           END-IF
004670
004680           PERFORM 0640-LOCALIZAR-PRECO THRU 0640-EXIT
004690           IF NOT WS-TIPO-ACHADO-SIM
004700              MOVE 'S' TO WS-REJEITAR
004710              MOVE 'TIPO DE INGRESSO SEM PRECO CONFIGURADO' TO
004720                                                 WS-MOTIVO-REJEICAO
004730              GO TO 0690-REJEITAR
004740           END-IF
004750
004760           PERFORM 0650-LOCALIZAR-CLIENTE THRU 0650-EXIT
004770           IF WS-REJEITAR-SIM GO TO 0690-REJEITAR.
004780
004790           MOVE 'CONFIRMADA'      TO WS-RES-ESTADO-T (WS-RES-IDX)
004800           MOVE WS-DATA-PROCESO   TO WS-RES-FCONF-T (WS-RES-IDX)
004810           MOVE WS-PRECO-ACHADO   TO WS-RES-PRECIO-T (WS-RES-IDX)
004820
004830           PERFORM 0660-FIDELIZAR-CLIENTE THRU 0660-EXIT
004840
004850           ADD WS-PRECO-ACHADO TO WS-ACC-INGRESO
004860           ADD 1 TO WS-CONT-CONFIRMADAS
004870           GO TO 0600-EXIT.
004880
004890       0690-REJEITAR.
004900           ADD 1 TO WS-CONT-REJEITADAS
004910           DISPLAY 'CONFRES - CONFIRMACAO REJEITADA TC-RES-ID='
004920                    TC-RES-ID ' MOTIVO=' WS-MOTIVO-REJEICAO.
004930       0600-EXIT. EXIT.
004940
004950       0610-LOCALIZAR-RESERVA.
004955           MOVE 'N' TO WS-REJEITAR
004960           SET WS-RES-IDX TO 1.
004965       0615-COMPARAR-RESERVA.
004970           IF WS-RES-IDX > WS-RES-QTD
004975              MOVE 'S' TO WS-REJEITAR
004980              MOVE 'RESERVA NAO ENCONTRADA' TO WS-MOTIVO-REJEICAO
004985              GO TO 0610-EXIT
004990           END-IF
004995           IF WS-RES-ID-T (WS-RES-IDX) = TC-RES-ID
005000              GO TO 0610-EXIT
005005           END-IF
005010           SET WS-RES-IDX UP BY 1
005015           GO TO 0615-COMPARAR-RESERVA.
005020       0610-EXIT. EXIT.
005025
005070       0620-LOCALIZAR-EVENTO.
005075           MOVE 'N' TO WS-REJEITAR
005080           SET WS-EVT-IDX TO 1.
005085       0625-COMPARAR-EVENTO.
005090           IF WS-EVT-IDX > WS-EVT-QTD
005095              MOVE 'S' TO WS-REJEITAR
005100              MOVE 'EVENTO NAO ENCONTRADO' TO WS-MOTIVO-REJEICAO
005105              GO TO 0620-EXIT
005110           END-IF
005115           IF WS-EVT-ID-T (WS-EVT-IDX) =
005120                WS-RES-EVENTO-T (WS-RES-IDX)
005125              GO TO 0620-EXIT
005130           END-IF
005135           SET WS-EVT-IDX UP BY 1
005140           GO TO 0625-COMPARAR-EVENTO.
005145       0620-EXIT. EXIT.
005190
005200       0630-VERIFICAR-VIGENCIA.
005210           MOVE 'N' TO WS-VIGENTE
005220           IF WS-EVT-ACTIVO-T (WS-EVT-IDX) = 'Y'
005230              IF WS-EVT-FECHA-T (WS-EVT-IDX) > WS-DATA-PROCESO
005240                 MOVE 'S' TO WS-VIGENTE
005250              END-IF
005260           END-IF.
005270       0630-EXIT. EXIT.
005280
005290       0640-LOCALIZAR-PRECO.
005300           MOVE 'N' TO WS-TIPO-ACHADO
005310           MOVE ZERO TO WS-PRECO-ACHADO WS-CAP-TIPO-ACHADO
005320           MOVE 1 TO WS-J.
005330       0645-COMPARAR-PRECO.
005340           IF WS-J > WS-EVT-CANTPR-T (WS-EVT-IDX)
005350              GO TO 0640-EXIT
005360           END-IF
005370           IF WS-EVT-TIPOENT-T (WS-EVT-IDX, WS-J) =
005380                                      WS-RES-TIPOENT-T (WS-RES-IDX)
005390              MOVE 'S' TO WS-TIPO-ACHADO
005400              MOVE WS-EVT-VALOR-T  (WS-EVT-IDX, WS-J) TO WS-PRECO-ACHADO
005410              MOVE WS-EVT-CAPTIP-T (WS-EVT-IDX, WS-J)
005420                                   TO WS-CAP-TIPO-ACHADO
005430              GO TO 0640-EXIT
005440           END-IF
005450           ADD 1 TO WS-J
005460           GO TO 0645-COMPARAR-PRECO.
005470       0640-EXIT. EXIT.
005480
005490       0650-LOCALIZAR-CLIENTE.
005493           MOVE 'N' TO WS-REJEITAR
005496           SET WS-CLI-IDX TO 1.
005499       0655-COMPARAR-CLIENTE.
005502           IF WS-CLI-IDX > WS-CLI-QTD
005505              MOVE 'S' TO WS-REJEITAR
005508              MOVE 'CLIENTE NAO ENCONTRADO' TO WS-MOTIVO-REJEICAO
005511              GO TO 0650-EXIT
005514           END-IF
005517           IF WS-CLI-ID-T (WS-CLI-IDX) =
005520                WS-RES-CLIENTE-T (WS-RES-IDX)
005523              GO TO 0650-EXIT
005526           END-IF
005529           SET WS-CLI-IDX UP BY 1
005532           GO TO 0655-COMPARAR-CLIENTE.
005535       0650-EXIT. EXIT.
005610
005620      *----------------------------------------------------------------
005630      *    1.2  05/03/1993  RSF  CH-0142 - PROCESAR-ASISTENCIA-EVENTO:
005640      *    SOMA UMA PRESENCA E CONCEDE PASE GRATUITO NA 5A, 10A, ...
005650      *----------------------------------------------------------------
005660       0660-FIDELIZAR-CLIENTE.
005670           ADD 1 TO WS-CLI-EVENTOS-T (WS-CLI-IDX)
005680           MOVE WS-CLI-EVENTOS-T (WS-CLI-IDX) TO WS-NOVO-EVENTOS
005690           IF WS-NOVO-EVENTOS > ZERO
005700              DIVIDE WS-NOVO-EVENTOS BY 5 GIVING WS-DIV-QUOCIENTE
005710                     REMAINDER WS-DIV-RESTO
005720              IF WS-DIV-RESTO = ZERO
005730                 ADD 1 TO WS-CLI-PASES-T (WS-CLI-IDX)
005740                 ADD 1 TO WS-CONT-PASE-OTORGADO
005750              END-IF
005760           END-IF.
005770       0660-EXIT. EXIT.
005780
005790      *----------------------------------------------------------------
005800      *    REGRAVA O MESTRE DE CLIENTES
005810      *----------------------------------------------------------------
005820       0800-GRAVAR-CLIENTES.
005830           SET WS-CLI-IDX TO 1.
005840       0810-GRAVAR-1-CLIENTE.
005850           IF WS-CLI-IDX > WS-CLI-QTD
005860              GO TO 0800-EXIT
005870           END-IF
005880           MOVE WS-CLI-ID-T (WS-CLI-IDX)       TO CLS-ID
005890           MOVE WS-CLI-NOMBRE-T (WS-CLI-IDX)   TO CLS-NOMBRE
005900           MOVE WS-CLI-APELLIDO-T (WS-CLI-IDX) TO CLS-APELLIDO
005910           MOVE WS-CLI-EMAIL-T (WS-CLI-IDX)    TO CLS-EMAIL
005920           MOVE WS-CLI-DNI-T (WS-CLI-IDX)      TO CLS-DNI
005930           MOVE WS-CLI-TELEFONO-T (WS-CLI-IDX) TO CLS-TELEFONO
005940           MOVE WS-CLI-FECHNAC-T (WS-CLI-IDX)  TO CLS-FECHA-NAC
005950           MOVE WS-CLI-FECHREG-T (WS-CLI-IDX)
005960                                      TO CLS-FECHA-REGISTRO
005970           MOVE WS-CLI-EVENTOS-T (WS-CLI-IDX)
005980                                      TO CLS-EVENTOS-ASISTIDOS
005990           MOVE WS-CLI-PASES-T (WS-CLI-IDX)
006000                                      TO CLS-PASES-GRATUITOS
006010           MOVE WS-CLI-ACTIVO-T (WS-CLI-IDX)   TO CLS-ACTIVO
006020           WRITE REG-CLI-SAIDA
006030           SET WS-CLI-IDX UP BY 1
006040           GO TO 0810-GRAVAR-1-CLIENTE.
006050       0800-EXIT. EXIT.
006060
006070      *----------------------------------------------------------------
006080      *    REGRAVA O MESTRE DE RESERVAS
006090      *----------------------------------------------------------------
006100       0850-GRAVAR-RESERVAS.
006110           SET WS-RES-IDX TO 1.
006120       0860-GRAVAR-1-RESERVA.
006130           IF WS-RES-IDX > WS-RES-QTD
006140              GO TO 0850-EXIT
006150           END-IF
006160           MOVE WS-RES-ID-T (WS-RES-IDX)       TO RSS-ID
006170           MOVE WS-RES-CLIENTE-T (WS-RES-IDX)  TO RSS-CLIENTE-ID
006180           MOVE WS-RES-EVENTO-T (WS-RES-IDX)   TO RSS-EVENTO-ID
006190           MOVE WS-RES-TIPOENT-T (WS-RES-IDX)  TO RSS-TIPO-ENTRADA
006200           MOVE WS-RES-FECHRES-T (WS-RES-IDX)
006210                                      TO RSS-FECHA-RESERVA
006220           MOVE WS-RES-ESTADO-T (WS-RES-IDX)   TO RSS-ESTADO
006230           MOVE WS-RES-PASE-T (WS-RES-IDX)
006240                                      TO RSS-ES-PASE-GRATUITO
006250           MOVE WS-RES-PRECIO-T (WS-RES-IDX)   TO RSS-PRECIO-PAGADO
006260           MOVE WS-RES-FCONF-T (WS-RES-IDX)
006270                                      TO RSS-FECHA-CONFIRMACION
006280           MOVE WS-RES-FCANC-T (WS-RES-IDX)
006290                                      TO RSS-FECHA-CANCELACION
006300           MOVE WS-RES-MOTIVO-T (WS-RES-IDX)
006310                                      TO RSS-MOTIVO-CANCELACION
006330           MOVE WS-RES-CODIGO-T (WS-RES-IDX)
006340                                      TO RSS-CODIGO-RESERVA
006350           WRITE REG-RES-SAIDA
006360           SET WS-RES-IDX UP BY 1
006370           GO TO 0860-GRAVAR-1-RESERVA.
006380       0850-EXIT. EXIT.
006390
006400       0900-ENCERRAR.
006410           CLOSE TRANCONF CLI-MESTRE-ANT CLI-MESTRE-NOVO EVT-MESTRE
006420                 RES-MESTRE-ANT RES-MESTRE-NOVO
006430           DISPLAY 'CONFRES - RESERVAS CONFIRMADAS...: '
006440                                                     WS-CONT-CONFIRMADAS
006450           DISPLAY 'CONFRES - CONFIRMACOES REJEITADAS: '
006460                                                     WS-CONT-REJEITADAS
006470           DISPLAY 'CONFRES - PASES GRATUITOS OTORG..: '
006480                                                  WS-CONT-PASE-OTORGADO
006490           DISPLAY 'CONFRES - INGRESO TOTAL DO LOTE..: ' WS-ACC-INGRESO.
006500       0900-EXIT. EXIT.
