000100       IDENTIFICATION DIVISION.
000110       PROGRAM-ID. FIDESTAT.
000120       AUTHOR. E. ALMANSA.
000130       INSTALLATION. FESP - SISTEMAS DE RESERVAS.
000140       DATE-WRITTEN. 30/09/1993.
000150       DATE-COMPILED. 30/09/1993.
000160       SECURITY. USO INTERNO - PESSOAL AUTORIZADO SOMENTE.
000170      ******************************************************************
000180      *    SISTEMA TEATRO - CONTROLE DE RESERVAS
000190      *    FINALIDADE : EMITE O RESUMO ESTATISTICO DO PROGRAMA DE
000200      *                 FIDELIZACAO - CLIENTES FREQUENTES, PASES
000210      *                 GRATUITOS DISPONIVEIS E JA UTILIZADOS, MEDIA
000220      *                 DE EVENTOS POR CLIENTE E PERCENTUAL DE
000230      *                 FIDELIDADE DA CARTEIRA.
000240      ******************************************************************
000250      *    HISTORICO DE ALTERACOES
000260      *    VRS      DATA        RESP  CHAMADO    DESCRICAO
000270      *    1.0      30/09/1993  EA    -------    IMPLANTACAO INICIAL
000280      *    1.1      18/04/1995  RSF   CH-0221    INCLUI CONTAGEM DE
000290      *                                          PASES JA UTILIZADOS
000300      *    1.2      21/11/1996  EA    CH-0284    INCLUI PERCENTUAL DE
000310      *                                          FIDELIDADE DA CARTEIRA
000320      *    1.3      09/09/1998  MLR   CH-0333    ANO 2000 - CONFERIDA
000330      *                                          DATA DE EMISSAO DO REL.
000340      *    1.4      11/01/1999  MLR   CH-0341    REVISAO POS-VIRADA ANO
000345      *    1.5      13/11/2000  JLK   CH-0382    MEDIA DE EVENTOS COM
000346      *                                          ARREDONDAMENTO CORRETO
000350      ******************************************************************
000360
000370       ENVIRONMENT DIVISION.
000380       CONFIGURATION SECTION.
000390       SOURCE-COMPUTER. IBM-370.
000400       OBJECT-COMPUTER. IBM-370.
000410       SPECIAL-NAMES. C01 IS TOP-OF-FORM.
000420       INPUT-OUTPUT SECTION.
000430       FILE-CONTROL.
000440           SELECT CLI-MESTRE ASSIGN TO CLIMEANT
000450               ORGANIZATION IS SEQUENTIAL
000460               FILE STATUS IS ST-CLI.
000470
000480           SELECT RES-MESTRE ASSIGN TO RESMEANT
000490               ORGANIZATION IS SEQUENTIAL
000500               FILE STATUS IS ST-RES.
000510
000520           SELECT FIDESTAT-LST ASSIGN TO FIDESTAT
000530               ORGANIZATION IS SEQUENTIAL
000540               FILE STATUS IS ST-LST.
000550
000560       DATA DIVISION.
000570       FILE SECTION.
000580       FD  CLI-MESTRE
000590           LABEL RECORD STANDARD
000600           VALUE OF FILE-ID 'CLIENTES.DAT'
000610           RECORD CONTAINS 276 CHARACTERS.
000620       01  REG-CLIENTE.
000630           05  CLI-CHAVE.
000640               10  CLI-ID              PIC 9(09).
000650           05  CLI-NOMBRE              PIC X(50).
000660           05  CLI-APELLIDO            PIC X(50).
000670           05  CLI-EMAIL               PIC X(100).
000680           05  CLI-DNI                 PIC X(08).
000690           05  CLI-TELEFONO            PIC X(20).
000700           05  CLI-FECHA-NAC           PIC 9(08).
000710           05  CLI-FECHA-NAC-R REDEFINES CLI-FECHA-NAC.
000720               10  CLI-NAC-ANO         PIC 9(04).
000730               10  CLI-NAC-MES         PIC 9(02).
000740               10  CLI-NAC-DIA         PIC 9(02).
000750           05  CLI-FECHA-REGISTRO      PIC 9(08).
000760           05  CLI-FECHA-REG-R REDEFINES CLI-FECHA-REGISTRO.
000770               10  CLI-REG-ANO         PIC 9(04).
000780               10  CLI-REG-MES         PIC 9(02).
000790               10  CLI-REG-DIA         PIC 9(02).
000800           05  CLI-EVENTOS-ASISTIDOS   PIC 9(05).
000810           05  CLI-PASES-GRATUITOS     PIC 9(03).
000820           05  CLI-ACTIVO              PIC X(01).
000830               88  CLI-ATIVO-SIM       VALUE 'Y'.
000840               88  CLI-ATIVO-NAO       VALUE 'N'.
000850           05  FILLER                  PIC X(14).
000860       FD  RES-MESTRE
000870           LABEL RECORD STANDARD
000880           VALUE OF FILE-ID 'RESERVAS.DAT'
000890           RECORD CONTAINS 628 CHARACTERS.
000900       01  REG-RESERVA.
000910           05  RES-CHAVE.
000920               10  RES-ID                  PIC 9(09).
000930           05  RES-CLIENTE-ID              PIC 9(09).
000940           05  RES-EVENTO-ID               PIC 9(09).
000950           05  RES-TIPO-ENTRADA            PIC X(20).
000960           05  RES-FECHA-RESERVA           PIC 9(08).
000970           05  RES-FECHA-RESERVA-R REDEFINES RES-FECHA-RESERVA.
000980               10  RES-RS-ANO              PIC 9(04).
000990               10  RES-RS-MES              PIC 9(02).
001000               10  RES-RS-DIA              PIC 9(02).
001010           05  RES-ESTADO                  PIC X(10).
001020               88  RES-EST-PENDIENTE       VALUE 'PENDIENTE '.
001030               88  RES-EST-CONFIRMADA      VALUE 'CONFIRMADA'.
001040               88  RES-EST-CANCELADA       VALUE 'CANCELADA '.
001050               88  RES-EST-ASISTIO         VALUE 'ASISTIO   '.
001060           05  RES-ES-PASE-GRATUITO        PIC X(01).
001070               88  RES-PASE-SIM            VALUE 'Y'.
001080           05  RES-PRECIO-PAGADO           PIC S9(08)V99 COMP-3.
001090           05  RES-FECHA-CONFIRMACION      PIC 9(08).
001100           05  RES-FECHA-CANCELACION       PIC 9(08).
001110           05  RES-MOTIVO-CANCELACION      PIC X(500).
001120           05  RES-CODIGO-RESERVA          PIC X(20).
001130           05  FILLER                      PIC X(20).
001140       FD  FIDESTAT-LST
001150           LABEL RECORD OMITTED
001160           RECORD CONTAINS 132 CHARACTERS.
001170       01  REG-FIDESTAT               PIC X(132).
001180
001190       WORKING-STORAGE SECTION.
001200       01  CAB1-FIDESTAT.
001210           05  FILLER              PIC X(20) VALUE 'SISTEMA TEATRO'.
001220           05  FILLER              PIC X(60) VALUE
001230               'RESUMO ESTATISTICO DO PROGRAMA DE FIDELIZACAO'.
001240           05  FILLER              PIC X(52) VALUE SPACES.
001250       01  DET1-FIDESTAT.
001260           05  FILLER              PIC X(39) VALUE
001270               'TOTAL DE CLIENTES ....................:'.
001280           05  FILLER              PIC X(01) VALUE SPACES.
001290           05  DET-TOT-CLIENTES    PIC ZZZ,ZZ9.
001300           05  FILLER              PIC X(85) VALUE SPACES.
001310       01  DET2-FIDESTAT.
001320           05  FILLER              PIC X(39) VALUE
001330               'CLIENTES FREQUENTES (>= 5 EVENTOS) ...:'.
001340           05  FILLER              PIC X(01) VALUE SPACES.
001350           05  DET-TOT-FRECUENTES  PIC ZZZ,ZZ9.
001360           05  FILLER              PIC X(85) VALUE SPACES.
001370       01  DET3-FIDESTAT.
001380           05  FILLER              PIC X(39) VALUE
001390               'CLIENTES COM PASE DISPONIVEL .........:'.
001400           05  FILLER              PIC X(01) VALUE SPACES.
001410           05  DET-TOT-COM-PASE    PIC ZZZ,ZZ9.
001420           05  FILLER              PIC X(85) VALUE SPACES.
001430       01  DET4-FIDESTAT.
001440           05  FILLER              PIC X(39) VALUE
001450               'PASES GRATUITOS DISPONIVEIS ..........:'.
001460           05  FILLER              PIC X(01) VALUE SPACES.
001470           05  DET-TOT-DISPONIVEIS PIC ZZZ,ZZ9.
001480           05  FILLER              PIC X(85) VALUE SPACES.
001490       01  DET5-FIDESTAT.
001500           05  FILLER              PIC X(39) VALUE
001510               'PASES GRATUITOS JA UTILIZADOS ........:'.
001520           05  FILLER              PIC X(01) VALUE SPACES.
001530           05  DET-TOT-USADOS      PIC ZZZ,ZZ9.
001540           05  FILLER              PIC X(85) VALUE SPACES.
001550       01  DET6-FIDESTAT.
001560           05  FILLER              PIC X(39) VALUE
001570               'MEDIA DE EVENTOS POR CLIENTE .........:'.
001580           05  FILLER              PIC X(01) VALUE SPACES.
001590           05  DET-MEDIA-EVENTOS   PIC ZZ9.
001600           05  FILLER              PIC X(89) VALUE SPACES.
001610       01  DET7-FIDESTAT.
001620           05  FILLER              PIC X(39) VALUE
001630               'PERCENTUAL DE FIDELIDADE DA CARTEIRA .:'.
001640           05  FILLER              PIC X(01) VALUE SPACES.
001650           05  DET-PCT-FIDELIDADE  PIC ZZ9.
001660           05  FILLER              PIC X(01) VALUE '%'.
001670           05  FILLER              PIC X(88) VALUE SPACES.
001680       01  ST-CLI                    PIC X(02) VALUE SPACES.
001690       01  ST-RES                    PIC X(02) VALUE SPACES.
001700       01  ST-LST                    PIC X(02) VALUE SPACES.
001710
001720       01  WS-DATA-HOJE-6             PIC 9(06).
001730       01  WS-DATA-HOJE-6-R REDEFINES WS-DATA-HOJE-6.
001740           05  WS-AA-CURTO            PIC 9(02).
001750           05  WS-MM-HOJE             PIC 9(02).
001760           05  WS-DD-HOJE             PIC 9(02).
001770
001780       01  WS-TOT-CLIENTES            PIC 9(07) COMP VALUE ZERO.
001790       01  WS-TOT-FRECUENTES          PIC 9(07) COMP VALUE ZERO.
001800       01  WS-TOT-COM-PASE            PIC 9(07) COMP VALUE ZERO.
001810       01  WS-TOT-DISPONIVEIS         PIC 9(07) COMP VALUE ZERO.
001820       01  WS-TOT-USADOS              PIC 9(07) COMP VALUE ZERO.
001830       01  WS-SOMA-EVENTOS            PIC 9(10) COMP VALUE ZERO.
001840       01  WS-MEDIA-EVENTOS           PIC 9(05) COMP VALUE ZERO.
001850       01  WS-PCT-FIDELIDADE          PIC 9(05) COMP VALUE ZERO.
001860       PROCEDURE DIVISION.
001870
001880       0000-FIDESTAT-MAIN.
001890           PERFORM 0100-ABRIR-ARQUIVOS      THRU 0100-EXIT
001900           PERFORM 0500-PROCESSAR-CLIENTES  THRU 0500-EXIT
001910           PERFORM 0600-PROCESSAR-RESERVAS  THRU 0600-EXIT
001920           PERFORM 0700-CALCULAR-MEDIAS     THRU 0700-EXIT
001930           PERFORM 0800-IMPRIMIR-RELATORIO  THRU 0800-EXIT
001940           PERFORM 0900-ENCERRAR            THRU 0900-EXIT
001950           STOP RUN.
001960
001970      *----------------------------------------------------------------
001980      *    ABRE OS MESTRES DE ENTRADA E O RELATORIO DE SAIDA
001990      *----------------------------------------------------------------
002000       0100-ABRIR-ARQUIVOS.
002010           ACCEPT WS-DATA-HOJE-6 FROM DATE
002020           OPEN INPUT  CLI-MESTRE
002030           OPEN INPUT  RES-MESTRE
002040           OPEN OUTPUT FIDESTAT-LST
002050           IF ST-CLI NOT = '00'
002060              DISPLAY 'FIDESTAT - ERRO ABRINDO CLIMEANT ' ST-CLI
002070              STOP RUN
002080           END-IF
002090           IF ST-RES NOT = '00'
002100              DISPLAY 'FIDESTAT - ERRO ABRINDO RESMEANT ' ST-RES
002110              STOP RUN
002120           END-IF.
002130       0100-EXIT. EXIT.
002140
002150      *----------------------------------------------------------------
002160      *    1.0  30/09/1993  EA  - UMA PASSADA PELO MESTRE DE CLIENTES
002170      *    ACUMULANDO OS TOTAIS DA CARTEIRA DE FIDELIZACAO
002180      *----------------------------------------------------------------
002190       0500-PROCESSAR-CLIENTES.
002200       0510-LER-CLIENTE.
002210           READ CLI-MESTRE
002220               AT END GO TO 0500-EXIT.
002230           ADD 1 TO WS-TOT-CLIENTES
002240           ADD CLI-EVENTOS-ASISTIDOS TO WS-SOMA-EVENTOS
002250           ADD CLI-PASES-GRATUITOS   TO WS-TOT-DISPONIVEIS
002260           IF CLI-EVENTOS-ASISTIDOS >= 5
002270              ADD 1 TO WS-TOT-FRECUENTES
002280           END-IF
002290           IF CLI-PASES-GRATUITOS > 0
002300              ADD 1 TO WS-TOT-COM-PASE
002310           END-IF
002320           GO TO 0510-LER-CLIENTE.
002330       0500-EXIT. EXIT.
002340
002350      *----------------------------------------------------------------
002360      *    1.1  18/04/1995  RSF  CH-0221 - PASSA PELO MESTRE DE
002370      *    RESERVAS SO PARA CONTAR OS PASES GRATUITOS JA UTILIZADOS
002380      *----------------------------------------------------------------
002390       0600-PROCESSAR-RESERVAS.
002400       0610-LER-RESERVA.
002410           READ RES-MESTRE
002420               AT END GO TO 0600-EXIT.
002430           IF RES-ES-PASE-GRATUITO = 'Y'
002440              ADD 1 TO WS-TOT-USADOS
002450           END-IF
002460           GO TO 0610-LER-RESERVA.
002470       0600-EXIT. EXIT.
002480
002490      *----------------------------------------------------------------
002500      *    1.2  21/11/1996  EA  CH-0284 - MEDIA E PERCENTUAL SEMPRE
002510      *    ARREDONDADOS PARA O INTEIRO MAIS PROXIMO (ROUNDED)
002520      *----------------------------------------------------------------
002530       0700-CALCULAR-MEDIAS.
002540           IF WS-TOT-CLIENTES = ZERO
002550              MOVE ZERO TO WS-MEDIA-EVENTOS
002560              MOVE ZERO TO WS-PCT-FIDELIDADE
002570              GO TO 0700-EXIT
002580           END-IF
002590           COMPUTE WS-MEDIA-EVENTOS ROUNDED =
002600                   WS-SOMA-EVENTOS / WS-TOT-CLIENTES
002610           COMPUTE WS-PCT-FIDELIDADE ROUNDED =
002620                   (WS-TOT-FRECUENTES * 100) / WS-TOT-CLIENTES.
002630       0700-EXIT. EXIT.
002640
002650      *----------------------------------------------------------------
002660      *    IMPRIME O RESUMO - BLOCO UNICO, SEM QUEBRA DE CONTROLE
002670      *----------------------------------------------------------------
002680       0800-IMPRIMIR-RELATORIO.
002690           WRITE REG-FIDESTAT FROM CAB1-FIDESTAT
002700               AFTER ADVANCING TOP-OF-FORM
002710           MOVE WS-TOT-CLIENTES    TO DET-TOT-CLIENTES
002720           WRITE REG-FIDESTAT FROM DET1-FIDESTAT AFTER ADVANCING 3
002730           MOVE WS-TOT-FRECUENTES  TO DET-TOT-FRECUENTES
002740           WRITE REG-FIDESTAT FROM DET2-FIDESTAT AFTER ADVANCING 2
002750           MOVE WS-TOT-COM-PASE    TO DET-TOT-COM-PASE
002760           WRITE REG-FIDESTAT FROM DET3-FIDESTAT AFTER ADVANCING 2
002770           MOVE WS-TOT-DISPONIVEIS TO DET-TOT-DISPONIVEIS
002780           WRITE REG-FIDESTAT FROM DET4-FIDESTAT AFTER ADVANCING 2
002790           MOVE WS-TOT-USADOS      TO DET-TOT-USADOS
002800           WRITE REG-FIDESTAT FROM DET5-FIDESTAT AFTER ADVANCING 2
002810           MOVE WS-MEDIA-EVENTOS   TO DET-MEDIA-EVENTOS
002820           WRITE REG-FIDESTAT FROM DET6-FIDESTAT AFTER ADVANCING 2
002830           MOVE WS-PCT-FIDELIDADE  TO DET-PCT-FIDELIDADE
002840           WRITE REG-FIDESTAT FROM DET7-FIDESTAT AFTER ADVANCING 2.
002850       0800-EXIT. EXIT.
002860
002870       0900-ENCERRAR.
002880           CLOSE CLI-MESTRE RES-MESTRE FIDESTAT-LST
002890           DISPLAY 'FIDESTAT - DATA DE EMISSAO.......: '
002900                                                     WS-DATA-HOJE-6
002910           DISPLAY 'FIDESTAT - CLIENTES ANALISADOS...: '
002920                                                     WS-TOT-CLIENTES.
002930       0900-EXIT. EXIT.
