000100       IDENTIFICATION DIVISION.
000110       PROGRAM-ID. FIDELOTE.
000120       AUTHOR. E. ALMANSA.
000130       INSTALLATION. FESP - SISTEMAS DE RESERVAS.
000140       DATE-WRITTEN. 20/05/1991.
000150       DATE-COMPILED. 20/05/1991.
000160       SECURITY. USO INTERNO - PESSOAL AUTORIZADO SOMENTE.
000170      ******************************************************************
000180      *    SISTEMA TEATRO - CONTROLE DE RESERVAS
000190      *    FINALIDADE : RECONCILIACAO NOTURNA DO SALDO DE PASES
000200      *                 GRATUITOS - PERCORRE TODO O MESTRE DE CLIENTES
000210      *                 E CORRIGE O SALDO DE PASES A PARTIR DO NUMERO
000220      *                 DE EVENTOS ASSISTIDOS (1 PASE A CADA 5).
000230      ******************************************************************
000240      *    HISTORICO DE ALTERACOES
000250      *    VRS      DATA        RESP  CHAMADO    DESCRICAO
000260      *    1.0      20/05/1991  EA    -------    IMPLANTACAO INICIAL
000270      *    1.1      11/03/1993  RSF   CH-0138    CONTAGEM DE CLIENTES
000280      *                                          AJUSTADOS NO RELATORIO
000290      *    1.2      09/09/1998  MLR   CH-0333    ANO 2000 - JANELA DE
000300      *                                          SECULO NA DATA DO LOTE
000310      *    1.3      11/01/1999  MLR   CH-0341    REVISAO POS-VIRADA ANO
000315      *    1.4      13/11/2000  JLK   CH-0381    GRAVA TODOS OS CLIENTES
000316      *                                          MESMO SEM AJUSTE DE PASE
000320      ******************************************************************
000330
000340       ENVIRONMENT DIVISION.
000350       CONFIGURATION SECTION.
000360       SOURCE-COMPUTER. IBM-370.
000370       OBJECT-COMPUTER. IBM-370.
000380       SPECIAL-NAMES. C01 IS TOP-OF-FORM.
000390       INPUT-OUTPUT SECTION.
000400       FILE-CONTROL.
000410           SELECT CLI-MESTRE-ANT ASSIGN TO CLIMEANT
000420               ORGANIZATION IS SEQUENTIAL
000430               FILE STATUS IS ST-CLI-ANT.
000440
000450           SELECT CLI-MESTRE-NOVO ASSIGN TO CLIMENOV
000460               ORGANIZATION IS SEQUENTIAL
000470               FILE STATUS IS ST-CLI-NOVO.
000480
000490       DATA DIVISION.
000500       FILE SECTION.
000510       FD  CLI-MESTRE-ANT
000520           LABEL RECORD STANDARD
000530           VALUE OF FILE-ID 'CLIENTES.DAT'
000540           RECORD CONTAINS 276 CHARACTERS.
000550       01  REG-CLIENTE.
000560           05  CLI-CHAVE.
000570               10  CLI-ID              PIC 9(09).
000580           05  CLI-NOMBRE              PIC X(50).
000590           05  CLI-APELLIDO            PIC X(50).
000600           05  CLI-EMAIL               PIC X(100).
000610           05  CLI-DNI                 PIC X(08).
000620           05  CLI-TELEFONO            PIC X(20).
000630           05  CLI-FECHA-NAC           PIC 9(08).
000640           05  CLI-FECHA-NAC-R REDEFINES CLI-FECHA-NAC.
000650               10  CLI-NAC-ANO         PIC 9(04).
000660               10  CLI-NAC-MES         PIC 9(02).
000670               10  CLI-NAC-DIA         PIC 9(02).
000680           05  CLI-FECHA-REGISTRO      PIC 9(08).
000690           05  CLI-FECHA-REG-R REDEFINES CLI-FECHA-REGISTRO.
000700               10  CLI-REG-ANO         PIC 9(04).
000710               10  CLI-REG-MES         PIC 9(02).
000720               10  CLI-REG-DIA         PIC 9(02).
000730           05  CLI-EVENTOS-ASISTIDOS   PIC 9(05).
000740           05  CLI-PASES-GRATUITOS     PIC 9(03).
000750           05  CLI-ACTIVO              PIC X(01).
000760               88  CLI-ATIVO-SIM       VALUE 'Y'.
000770               88  CLI-ATIVO-NAO       VALUE 'N'.
000780           05  FILLER                  PIC X(14).
000790       FD  CLI-MESTRE-NOVO
000800           LABEL RECORD STANDARD
000810           VALUE OF FILE-ID 'CLIENTES.DAT'
000820           RECORD CONTAINS 276 CHARACTERS.
000830       01  REG-CLI-SAIDA.
000840           05  CLS-CHAVE.
000850               10  CLS-ID              PIC 9(09).
000860           05  CLS-NOMBRE              PIC X(50).
000870           05  CLS-APELLIDO            PIC X(50).
000880           05  CLS-EMAIL               PIC X(100).
000890           05  CLS-DNI                 PIC X(08).
000900           05  CLS-TELEFONO            PIC X(20).
000910           05  CLS-FECHA-NAC           PIC 9(08).
000920           05  CLS-FECHA-REGISTRO      PIC 9(08).
000930           05  CLS-EVENTOS-ASISTIDOS   PIC 9(05).
000940           05  CLS-PASES-GRATUITOS     PIC 9(03).
000950           05  CLS-ACTIVO              PIC X(01).
000960           05  FILLER                  PIC X(14).
000970       WORKING-STORAGE SECTION.
000980       01  ST-CLI-ANT                 PIC X(02) VALUE SPACES.
000990       01  ST-CLI-NOVO                PIC X(02) VALUE SPACES.
001000
001010       01  WS-DATA-HOJE-6             PIC 9(06).
001020       01  WS-DATA-HOJE-6-R REDEFINES WS-DATA-HOJE-6.
001030           05  WS-AA-CURTO            PIC 9(02).
001040           05  WS-MM-HOJE             PIC 9(02).
001050           05  WS-DD-HOJE             PIC 9(02).
001060       01  WS-SECULO-HOJE             PIC 9(02).
001070       01  WS-DATA-PROCESO            PIC 9(08).
001080       01  WS-DATA-PROCESO-R REDEFINES WS-DATA-PROCESO.
001090           05  WS-DP-ANO              PIC 9(04).
001100           05  WS-DP-MES              PIC 9(02).
001110           05  WS-DP-DIA              PIC 9(02).
001120
001130       01  WS-CONT-LIDOS              PIC 9(05) COMP VALUE ZERO.
001140       01  WS-CONT-AJUSTADOS          PIC 9(05) COMP VALUE ZERO.
001150       01  WS-TOT-PASES-OTORGADOS     PIC 9(07) COMP VALUE ZERO.
001160
001170       01  WS-PASES-DEVIDOS           PIC 9(05) COMP.
001180       01  WS-DIF-PASES               PIC 9(05) COMP.
001190       PROCEDURE DIVISION.
001200
001210       0000-FIDELOTE-MAIN.
001220           PERFORM 0100-ABRIR-ARQUIVOS      THRU 0100-EXIT
001230           PERFORM 0150-OBTER-DATA-PROCESO  THRU 0150-EXIT
001240           PERFORM 0500-PROCESSAR-CLIENTES  THRU 0500-EXIT
001250           PERFORM 0900-ENCERRAR            THRU 0900-EXIT
001260           STOP RUN.
001270
001280      *----------------------------------------------------------------
001290      *    ABRE O MESTRE DE CLIENTES ANTIGO E O NOVO MESTRE DE SAIDA
001300      *----------------------------------------------------------------
001310       0100-ABRIR-ARQUIVOS.
001320           OPEN INPUT  CLI-MESTRE-ANT
001330           OPEN OUTPUT CLI-MESTRE-NOVO
001340           IF ST-CLI-ANT NOT = '00'
001350              DISPLAY 'FIDELOTE - ERRO ABRINDO CLIMEANT ' ST-CLI-ANT
001360              STOP RUN
001370           END-IF.
001380       0100-EXIT. EXIT.
001390
001400      *----------------------------------------------------------------
001410      *    1.2  09/09/1998  MLR  CH-0333 - JANELA DE SECULO NA DATA
001420      *    DE PROCESSAMENTO DO LOTE (SUBSTITUI CARTAO DE CONTROLE)
001430      *----------------------------------------------------------------
001440       0150-OBTER-DATA-PROCESO.
001450           ACCEPT WS-DATA-HOJE-6 FROM DATE
001460           IF WS-AA-CURTO < 50
001470              MOVE 20 TO WS-SECULO-HOJE
001480           ELSE
001490              MOVE 19 TO WS-SECULO-HOJE
001500           END-IF
001510           MOVE WS-SECULO-HOJE TO WS-DP-ANO (1:2)
001520           MOVE WS-AA-CURTO    TO WS-DP-ANO (3:2)
001530           MOVE WS-MM-HOJE     TO WS-DP-MES
001540           MOVE WS-DD-HOJE     TO WS-DP-DIA.
001550       0150-EXIT. EXIT.
001560
001570      *----------------------------------------------------------------
001580      *    LACO PRINCIPAL - PERCORRE O MESTRE DE CLIENTES NA ORDEM
001590      *    DE CHAVE PRIMARIA (SEQUENCIAL, JA GRAVADO EM ORDEM)
001600      *----------------------------------------------------------------
001610       0500-PROCESSAR-CLIENTES.
001620       0510-LER-CLIENTE.
001630           READ CLI-MESTRE-ANT
001640               AT END GO TO 0500-EXIT.
001650           ADD 1 TO WS-CONT-LIDOS
001660           PERFORM 0600-RECONCILIAR-PASES THRU 0600-EXIT
001670           PERFORM 0700-GRAVAR-CLIENTE    THRU 0700-EXIT
001680           GO TO 0510-LER-CLIENTE.
001690       0500-EXIT. EXIT.
001700
001710      *----------------------------------------------------------------
001720      *    1.0  20/05/1991  EA  - PASESQUEDEBETENER = EVENTOS-
001730      *    ASISTIDOS / 5 (DIVISAO INTEIRA); SE O SALDO ATUAL FOR
001740      *    MENOR, CONCEDE A DIFERENCA
001750      *----------------------------------------------------------------
001760       0600-RECONCILIAR-PASES.
001770           DIVIDE CLI-EVENTOS-ASISTIDOS BY 5 GIVING WS-PASES-DEVIDOS
001780           IF CLI-PASES-GRATUITOS < WS-PASES-DEVIDOS
001790              COMPUTE WS-DIF-PASES =
001800                      WS-PASES-DEVIDOS - CLI-PASES-GRATUITOS
001810              ADD WS-DIF-PASES TO CLI-PASES-GRATUITOS
001820              ADD WS-DIF-PASES TO WS-TOT-PASES-OTORGADOS
001830              ADD 1 TO WS-CONT-AJUSTADOS
001840           END-IF.
001850       0600-EXIT. EXIT.
001860
001870      *----------------------------------------------------------------
001880      *    REGRAVA O REGISTRO DO CLIENTE NO NOVO MESTRE
001890      *----------------------------------------------------------------
001900       0700-GRAVAR-CLIENTE.
001910           MOVE CLI-ID              TO CLS-ID
001920           MOVE CLI-NOMBRE          TO CLS-NOMBRE
001930           MOVE CLI-APELLIDO        TO CLS-APELLIDO
001940           MOVE CLI-EMAIL           TO CLS-EMAIL
001950           MOVE CLI-DNI             TO CLS-DNI
001960           MOVE CLI-TELEFONO        TO CLS-TELEFONO
001970           MOVE CLI-FECHA-NAC       TO CLS-FECHA-NAC
001980           MOVE CLI-FECHA-REGISTRO  TO CLS-FECHA-REGISTRO
001990           MOVE CLI-EVENTOS-ASISTIDOS TO CLS-EVENTOS-ASISTIDOS
002000           MOVE CLI-PASES-GRATUITOS TO CLS-PASES-GRATUITOS
002010           MOVE CLI-ACTIVO          TO CLS-ACTIVO
002020           WRITE REG-CLI-SAIDA.
002030       0700-EXIT. EXIT.
002040
002050       0900-ENCERRAR.
002060           CLOSE CLI-MESTRE-ANT CLI-MESTRE-NOVO
002070           DISPLAY 'FIDELOTE - CLIENTES LIDOS........: ' WS-CONT-LIDOS
002080           DISPLAY 'FIDELOTE - CLIENTES AJUSTADOS....: '
002090                                                     WS-CONT-AJUSTADOS
002100           DISPLAY 'FIDELOTE - TOTAL PASES OTORGADOS.: '
002110                                                WS-TOT-PASES-OTORGADOS.
002120       0900-EXIT. EXIT.
