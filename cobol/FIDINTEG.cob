000100       IDENTIFICATION DIVISION.
000110       PROGRAM-ID. FIDINTEG.
000120       AUTHOR. R. S. FIALHO.
000130       INSTALLATION. FESP - SISTEMAS DE RESERVAS.
000140       DATE-WRITTEN. 14/08/1992.
000150       DATE-COMPILED. 14/08/1992.
000160       SECURITY. USO INTERNO - PESSOAL AUTORIZADO SOMENTE.
000170      ******************************************************************
000180      *    SISTEMA TEATRO - CONTROLE DE RESERVAS
000190      *    FINALIDADE : AUDITORIA DE INTEGRIDADE DO SALDO DE PASES
000200      *                 GRATUITOS - CRUZA O MESTRE DE CLIENTES COM O
000210      *                 MESTRE DE RESERVAS E EMITE UMA LINHA PARA CADA
000220      *                 CLIENTE COM SALDO INCONSISTENTE.
000230      ******************************************************************
000240      *    HISTORICO DE ALTERACOES
000250      *    VRS      DATA        RESP  CHAMADO    DESCRICAO
000260      *    1.0      14/08/1992  RSF   -------    IMPLANTACAO INICIAL
000270      *    1.1      02/02/1994  RSF   CH-0161    INCLUI COLUNA DE PASES
000280      *                                          USADOS NO RELATORIO
000290      *    1.2      07/06/1996  EA    CH-0270    LINHA FINAL "SISTEMA
000300      *                                          INTEGRO S/N"
000310      *    1.3      09/09/1998  MLR   CH-0333    ANO 2000 - JANELA DE
000320      *                                          SECULO NA DATA DO LOTE
000330      *    1.4      11/01/1999  MLR   CH-0341    REVISAO POS-VIRADA ANO
000335      *    1.5      13/11/2000  JLK   CH-0383    CONTAGEM DE PASES
000336      *                                          USADOS INDEP. DO ESTADO
000340      ******************************************************************
000350
000360       ENVIRONMENT DIVISION.
000370       CONFIGURATION SECTION.
000380       SOURCE-COMPUTER. IBM-370.
000390       OBJECT-COMPUTER. IBM-370.
000400       SPECIAL-NAMES. C01 IS TOP-OF-FORM.
000410       INPUT-OUTPUT SECTION.
000420       FILE-CONTROL.
000430           SELECT CLI-MESTRE ASSIGN TO CLIMEANT
000440               ORGANIZATION IS SEQUENTIAL
000450               FILE STATUS IS ST-CLI.
000460
000470           SELECT RES-MESTRE ASSIGN TO RESMEANT
000480               ORGANIZATION IS SEQUENTIAL
000490               FILE STATUS IS ST-RES.
000500
000510           SELECT FIDINTEG-LST ASSIGN TO FIDINTEG
000520               ORGANIZATION IS SEQUENTIAL
000530               FILE STATUS IS ST-LST.
000540
000550       DATA DIVISION.
000560       FILE SECTION.
000570       FD  CLI-MESTRE
000580           LABEL RECORD STANDARD
000590           VALUE OF FILE-ID 'CLIENTES.DAT'
000600           RECORD CONTAINS 276 CHARACTERS.
000610       01  REG-CLIENTE.
000620           05  CLI-CHAVE.
000630               10  CLI-ID              PIC 9(09).
000640           05  CLI-NOMBRE              PIC X(50).
000650           05  CLI-APELLIDO            PIC X(50).
000660           05  CLI-EMAIL               PIC X(100).
000670           05  CLI-DNI                 PIC X(08).
000680           05  CLI-TELEFONO            PIC X(20).
000690           05  CLI-FECHA-NAC           PIC 9(08).
000700           05  CLI-FECHA-NAC-R REDEFINES CLI-FECHA-NAC.
000710               10  CLI-NAC-ANO         PIC 9(04).
000720               10  CLI-NAC-MES         PIC 9(02).
000730               10  CLI-NAC-DIA         PIC 9(02).
000740           05  CLI-FECHA-REGISTRO      PIC 9(08).
000750           05  CLI-FECHA-REG-R REDEFINES CLI-FECHA-REGISTRO.
000760               10  CLI-REG-ANO         PIC 9(04).
000770               10  CLI-REG-MES         PIC 9(02).
000780               10  CLI-REG-DIA         PIC 9(02).
000790           05  CLI-EVENTOS-ASISTIDOS   PIC 9(05).
000800           05  CLI-PASES-GRATUITOS     PIC 9(03).
000810           05  CLI-ACTIVO              PIC X(01).
000820               88  CLI-ATIVO-SIM       VALUE 'Y'.
000830               88  CLI-ATIVO-NAO       VALUE 'N'.
000840           05  FILLER                  PIC X(14).
000850       FD  RES-MESTRE
000860           LABEL RECORD STANDARD
000870           VALUE OF FILE-ID 'RESERVAS.DAT'
000880           RECORD CONTAINS 628 CHARACTERS.
000890       01  REG-RESERVA.
000900           05  RES-CHAVE.
000910               10  RES-ID                  PIC 9(09).
000920           05  RES-CLIENTE-ID              PIC 9(09).
000930           05  RES-EVENTO-ID               PIC 9(09).
000940           05  RES-TIPO-ENTRADA            PIC X(20).
000950           05  RES-FECHA-RESERVA           PIC 9(08).
000960           05  RES-FECHA-RESERVA-R REDEFINES RES-FECHA-RESERVA.
000970               10  RES-RS-ANO              PIC 9(04).
000980               10  RES-RS-MES              PIC 9(02).
000990               10  RES-RS-DIA              PIC 9(02).
001000           05  RES-ESTADO                  PIC X(10).
001010               88  RES-EST-PENDIENTE       VALUE 'PENDIENTE '.
001020               88  RES-EST-CONFIRMADA      VALUE 'CONFIRMADA'.
001030               88  RES-EST-CANCELADA       VALUE 'CANCELADA '.
001040               88  RES-EST-ASISTIO         VALUE 'ASISTIO   '.
001050           05  RES-ES-PASE-GRATUITO        PIC X(01).
001060               88  RES-PASE-SIM            VALUE 'Y'.
001070           05  RES-PRECIO-PAGADO           PIC S9(08)V99 COMP-3.
001080           05  RES-FECHA-CONFIRMACION      PIC 9(08).
001090           05  RES-FECHA-CANCELACION       PIC 9(08).
001100           05  RES-MOTIVO-CANCELACION      PIC X(500).
001110           05  RES-CODIGO-RESERVA          PIC X(20).
001120           05  FILLER                      PIC X(20).
001130       FD  FIDINTEG-LST
001140           LABEL RECORD OMITTED
001150           RECORD CONTAINS 132 CHARACTERS.
001160       01  REG-FIDINTEG               PIC X(132).
001170
001180       WORKING-STORAGE SECTION.
001190       01  CAB1-FIDINTEG.
001200           05  FILLER              PIC X(20) VALUE 'SISTEMA TEATRO'.
001210           05  FILLER              PIC X(60) VALUE
001220               'AUDITORIA DE INTEGRIDADE DE PASES GRATUITOS'.
001230           05  FILLER              PIC X(44) VALUE SPACES.
001240           05  FILLER              PIC X(04) VALUE 'PAG.'.
001250           05  PAG-CAB1            PIC ZZZ9.
001260       01  CAB2-FIDINTEG.
001270           05  FILLER              PIC X(09) VALUE 'CLIENTE'.
001280           05  FILLER              PIC X(41) VALUE 'NOME'.
001290           05  FILLER              PIC X(12) VALUE 'DEVE-TER'.
001300           05  FILLER              PIC X(12) VALUE 'DISPONIVEL'.
001310           05  FILLER              PIC X(10) VALUE 'USADOS'.
001320           05  FILLER              PIC X(48) VALUE SPACES.
001330       01  DET1-FIDINTEG.
001340           05  DET-CLI-ID          PIC 9(09).
001350           05  FILLER              PIC X(01) VALUE SPACES.
001360           05  DET-CLI-NOME        PIC X(48).
001370           05  DET-DEVE-TER        PIC ZZ9.
001380           05  FILLER              PIC X(09) VALUE SPACES.
001390           05  DET-DISPONIVEL      PIC ZZ9.
001400           05  FILLER              PIC X(09) VALUE SPACES.
001410           05  DET-USADOS          PIC ZZ9.
001420           05  FILLER              PIC X(47) VALUE SPACES.
001430       01  FIN1-FIDINTEG.
001440           05  FILLER              PIC X(30) VALUE
001450               'TOTAL DE INCONSISTENCIAS: '.
001460           05  FIN-TOT-INCONSIST   PIC ZZZ9.
001470           05  FILLER              PIC X(98) VALUE SPACES.
001480       01  FIN2-FIDINTEG.
001490           05  FILLER              PIC X(19) VALUE 'SISTEMA INTEGRO: '.
001500           05  FIN-FLAG-INTEGRO    PIC X(01) VALUE 'N'.
001510           05  FILLER              PIC X(112) VALUE SPACES.
001520       01  ST-CLI                    PIC X(02) VALUE SPACES.
001530       01  ST-RES                    PIC X(02) VALUE SPACES.
001540       01  ST-LST                    PIC X(02) VALUE SPACES.
001550
001560       01  WS-DATA-HOJE-6             PIC 9(06).
001570       01  WS-DATA-HOJE-6-R REDEFINES WS-DATA-HOJE-6.
001580           05  WS-AA-CURTO            PIC 9(02).
001590           05  WS-MM-HOJE             PIC 9(02).
001600           05  WS-DD-HOJE             PIC 9(02).
001610       01  WS-SECULO-HOJE             PIC 9(02).
001620       01  WS-DATA-PROCESO            PIC 9(08).
001630       01  WS-DATA-PROCESO-R REDEFINES WS-DATA-PROCESO.
001640           05  WS-DP-ANO              PIC 9(04).
001650           05  WS-DP-MES              PIC 9(02).
001660           05  WS-DP-DIA              PIC 9(02).
001670
001680       01  WS-CONT-LIN                PIC 9(02) COMP VALUE 99.
001690       01  WS-CONT-PAG                PIC 9(05) COMP VALUE ZERO.
001700       01  WS-CONT-CLIENTES           PIC 9(07) COMP VALUE ZERO.
001710       01  WS-CONT-INCONSIST          PIC 9(05) COMP VALUE ZERO.
001720
001730       01  WS-DEVE-TER                PIC 9(05) COMP.
001740       01  WS-PASES-USADOS            PIC 9(05) COMP.
001750       01  WS-SOMA-DISPONIVEL         PIC 9(05) COMP.
001760
001770       01  WS-TAB-RESERVA.
001780           05  WS-RES-QTD              PIC 9(5) COMP.
001790           05  WS-RES-TAB OCCURS 1 TO 5000 TIMES
001800                   DEPENDING ON WS-RES-QTD
001810                   INDEXED BY WS-RES-IDX.
001820               10  WS-RES-CLIENTE-T     PIC 9(09).
001830               10  WS-RES-PASE-T        PIC X(01).
001840
001850       01  WS-NOME-COMPLETO           PIC X(48).
001860       PROCEDURE DIVISION.
001870
001880       0000-FIDINTEG-MAIN.
001890           PERFORM 0100-ABRIR-ARQUIVOS      THRU 0100-EXIT
001900           PERFORM 0150-OBTER-DATA-PROCESO  THRU 0150-EXIT
001910           PERFORM 0300-CARGAR-RESERVAS     THRU 0300-EXIT
001920           PERFORM 0500-PROCESSAR-CLIENTES  THRU 0500-EXIT
001930           PERFORM 0900-ENCERRAR            THRU 0900-EXIT
001940           STOP RUN.
001950
001960      *----------------------------------------------------------------
001970      *    ABRE OS MESTRES DE ENTRADA E O RELATORIO DE SAIDA
001980      *----------------------------------------------------------------
001990       0100-ABRIR-ARQUIVOS.
002000           OPEN INPUT  CLI-MESTRE
002010           OPEN INPUT  RES-MESTRE
002020           OPEN OUTPUT FIDINTEG-LST
002030           IF ST-CLI NOT = '00'
002040              DISPLAY 'FIDINTEG - ERRO ABRINDO CLIMEANT ' ST-CLI
002050              STOP RUN
002060           END-IF
002070           IF ST-RES NOT = '00'
002080              DISPLAY 'FIDINTEG - ERRO ABRINDO RESMEANT ' ST-RES
002090              STOP RUN
002100           END-IF.
002110       0100-EXIT. EXIT.
002120
002130      *----------------------------------------------------------------
002140      *    1.3  09/09/1998  MLR  CH-0333 - JANELA DE SECULO NA DATA
002150      *    DE PROCESSAMENTO DO LOTE (SUBSTITUI CARTAO DE CONTROLE)
002160      *----------------------------------------------------------------
002170       0150-OBTER-DATA-PROCESO.
002180           ACCEPT WS-DATA-HOJE-6 FROM DATE
002190           IF WS-AA-CURTO < 50
002200              MOVE 20 TO WS-SECULO-HOJE
002210           ELSE
002220              MOVE 19 TO WS-SECULO-HOJE
002230           END-IF
002240           MOVE WS-SECULO-HOJE TO WS-DP-ANO (1:2)
002250           MOVE WS-AA-CURTO    TO WS-DP-ANO (3:2)
002260           MOVE WS-MM-HOJE     TO WS-DP-MES
002270           MOVE WS-DD-HOJE     TO WS-DP-DIA.
002280       0150-EXIT. EXIT.
002290
002300      *----------------------------------------------------------------
002310      *    CARREGA TODO O MESTRE DE RESERVAS EM MEMORIA - SO OS DOIS
002320      *    CAMPOS NECESSARIOS A CONTAGEM DE PASES USADOS POR CLIENTE
002330      *----------------------------------------------------------------
002340       0300-CARGAR-RESERVAS.
002350           SET WS-RES-IDX TO 1
002360       0310-LER-RESERVA.
002370           READ RES-MESTRE
002380               AT END GO TO 0300-EXIT.
002390           MOVE RES-CLIENTE-ID         TO WS-RES-CLIENTE-T (WS-RES-IDX)
002400           MOVE RES-ES-PASE-GRATUITO   TO WS-RES-PASE-T    (WS-RES-IDX)
002410           SET WS-RES-IDX UP BY 1
002420           GO TO 0310-LER-RESERVA.
002430       0300-EXIT.
002440           COMPUTE WS-RES-QTD = WS-RES-IDX - 1.
002450
002460      *----------------------------------------------------------------
002470      *    LACO PRINCIPAL - PERCORRE O MESTRE DE CLIENTES NA ORDEM
002480      *    DE CHAVE PRIMARIA
002490      *----------------------------------------------------------------
002500       0500-PROCESSAR-CLIENTES.
002510       0510-LER-CLIENTE.
002520           READ CLI-MESTRE
002530               AT END GO TO 0500-EXIT.
002540           ADD 1 TO WS-CONT-CLIENTES
002550           PERFORM 0600-VERIFICAR-INTEGRIDADE THRU 0600-EXIT
002560           GO TO 0510-LER-CLIENTE.
002570       0500-EXIT. EXIT.
002580
002590      *----------------------------------------------------------------
002600      *    1.0  14/08/1992  RSF  - DEVE-TER = EVENTOS-ASISTIDOS / 5;
002610      *    SE (PASES-GRATUITOS + PASES-USADOS) FOR MENOR, O CLIENTE
002620      *    ESTA INCONSISTENTE E ENTRA NO RELATORIO
002630      *----------------------------------------------------------------
002640       0600-VERIFICAR-INTEGRIDADE.
002650           DIVIDE CLI-EVENTOS-ASISTIDOS BY 5 GIVING WS-DEVE-TER
002660           PERFORM 0650-CONTAR-PASES-USADOS THRU 0650-EXIT
002670           COMPUTE WS-SOMA-DISPONIVEL =
002680                   CLI-PASES-GRATUITOS + WS-PASES-USADOS
002690           IF WS-SOMA-DISPONIVEL < WS-DEVE-TER
002700              ADD 1 TO WS-CONT-INCONSIST
002710              PERFORM 0700-IMPRIMIR-DETALHE THRU 0700-EXIT
002720           END-IF.
002730       0600-EXIT. EXIT.
002740
002750      *----------------------------------------------------------------
002760      *    1.1  02/02/1994  RSF  CH-0161 - CONTAGEM DE PASES USADOS
002770      *    INDEPENDE DO ESTADO ATUAL DA RESERVA
002780      *----------------------------------------------------------------
002790       0650-CONTAR-PASES-USADOS.
002800           MOVE ZERO TO WS-PASES-USADOS
002810           IF WS-RES-QTD = ZERO
002820              GO TO 0650-EXIT
002830           END-IF
002840           SET WS-RES-IDX TO 1
002850       0655-VARRER-RESERVA.
002860           IF WS-RES-IDX > WS-RES-QTD
002870              GO TO 0650-EXIT
002880           END-IF
002890           IF WS-RES-CLIENTE-T (WS-RES-IDX) = CLI-ID
002900              AND WS-RES-PASE-T (WS-RES-IDX) = 'Y'
002910              ADD 1 TO WS-PASES-USADOS
002920           END-IF
002930           SET WS-RES-IDX UP BY 1
002940           GO TO 0655-VARRER-RESERVA.
002950       0650-EXIT. EXIT.
002960
002970      *----------------------------------------------------------------
002980      *    IMPRIME UMA LINHA POR CLIENTE INCONSISTENTE - CLIENTES
002990      *    EM DIA COM O SALDO NAO APARECEM NO RELATORIO
003000      *----------------------------------------------------------------
003010       0700-IMPRIMIR-DETALHE.
003020           IF WS-CONT-LIN > 55
003030              PERFORM 0750-IMPRIMIR-CABECALHO THRU 0750-EXIT
003040           END-IF
003050           STRING CLI-NOMBRE   DELIMITED BY SIZE
003060                  ' '          DELIMITED BY SIZE
003070                  CLI-APELLIDO DELIMITED BY SIZE
003080                  INTO WS-NOME-COMPLETO
003090           MOVE CLI-ID            TO DET-CLI-ID
003100           MOVE WS-NOME-COMPLETO  TO DET-CLI-NOME
003110           MOVE WS-DEVE-TER       TO DET-DEVE-TER
003120           MOVE CLI-PASES-GRATUITOS TO DET-DISPONIVEL
003130           MOVE WS-PASES-USADOS   TO DET-USADOS
003140           WRITE REG-FIDINTEG FROM DET1-FIDINTEG AFTER ADVANCING 1
003150           ADD 1 TO WS-CONT-LIN.
003160       0700-EXIT. EXIT.
003170
003180       0750-IMPRIMIR-CABECALHO.
003190           ADD 1 TO WS-CONT-PAG
003200           MOVE WS-CONT-PAG TO PAG-CAB1
003210           WRITE REG-FIDINTEG FROM CAB1-FIDINTEG
003220               AFTER ADVANCING TOP-OF-FORM
003230           WRITE REG-FIDINTEG FROM CAB2-FIDINTEG AFTER ADVANCING 2
003240           MOVE 6 TO WS-CONT-LIN.
003250       0750-EXIT. EXIT.
003260
003270      *----------------------------------------------------------------
003280      *    1.2  07/06/1996  EA  CH-0270 - LINHA FINAL "SISTEMA
003290      *    INTEGRO S/N" NO RODAPE DO RELATORIO
003300      *----------------------------------------------------------------
003310       0900-ENCERRAR.
003320           IF WS-CONT-INCONSIST = ZERO
003330              MOVE 'Y' TO FIN-FLAG-INTEGRO
003340           ELSE
003350              MOVE 'N' TO FIN-FLAG-INTEGRO
003360           END-IF
003370           MOVE WS-CONT-INCONSIST TO FIN-TOT-INCONSIST
003380           WRITE REG-FIDINTEG FROM FIN1-FIDINTEG AFTER ADVANCING 2
003390           WRITE REG-FIDINTEG FROM FIN2-FIDINTEG AFTER ADVANCING 1
003400           CLOSE CLI-MESTRE RES-MESTRE FIDINTEG-LST
003410           DISPLAY 'FIDINTEG - CLIENTES ANALISADOS...: '
003420                                                    WS-CONT-CLIENTES
003430           DISPLAY 'FIDINTEG - INCONSISTENCIAS.......: '
003440                                                    WS-CONT-INCONSIST.
003450       0900-EXIT. EXIT.
