000100       IDENTIFICATION DIVISION.
000110       PROGRAM-ID. RELINGRE.
000120       AUTHOR. E. ALMANSA.
000130       INSTALLATION. FESP - SISTEMAS DE RESERVAS.
000140       DATE-WRITTEN. 03/04/1991.
000150       DATE-COMPILED. 03/04/1991.
000160       SECURITY. USO INTERNO - PESSOAL AUTORIZADO SOMENTE.
000170      ******************************************************************
000180      *    SISTEMA TEATRO - CONTROLE DE RESERVAS
000190      *    FINALIDADE : APURA A RECEITA POR EVENTO A PARTIR DO MESTRE
000200      *                 DE RESERVAS - SOMENTE RESERVAS CONFIRMADAS OU
000210      *                 COM PRESENCA REGISTRADA E QUE NAO SEJAM PASE
000220      *                 GRATUITO CONTAM PARA A RECEITA.
000230      ******************************************************************
000240      *    HISTORICO DE ALTERACOES
000250      *    VRS      DATA        RESP  CHAMADO    DESCRICAO
000260      *    1.0      03/04/1991  EA    -------    IMPLANTACAO INICIAL
000270      *    1.1      16/09/1992  RSF   CH-0110    EXCLUI PASE GRATUITO
000280      *                                          DO CALCULO DE RECEITA
000290      *    1.2      25/01/1994  EA    CH-0159    INCLUI ESTADO ASISTIO
000300      *                                          NA BASE DE RECEITA
000310      *    1.3      12/05/1997  EA    CH-0298    LINHA DE TOTAL GERAL
000320      *                                          AO FINAL DO RELATORIO
000330      *    1.4      09/09/1998  MLR   CH-0333    ANO 2000 - CONFERIDA
000340      *                                          DATA DE EMISSAO DO REL.
000350      *    1.5      11/01/1999  MLR   CH-0341    REVISAO POS-VIRADA ANO
000355      *    1.6      13/11/2000  JLK   CH-0384    EVENTO NAO CADASTRADO
000356      *                                          NAO INTERROMPE RELATORIO
000357      *    1.7      04/12/2000  JLK   CH-0394    BUSCA DE EVENTO POR
000358      *                                          VARREDURA, SEM CHAVE
000359      *                                          ASCENDENTE
000360      ******************************************************************
000370
000380       ENVIRONMENT DIVISION.
000390       CONFIGURATION SECTION.
000400       SOURCE-COMPUTER. IBM-370.
000410       OBJECT-COMPUTER. IBM-370.
000420       SPECIAL-NAMES. C01 IS TOP-OF-FORM.
000430       INPUT-OUTPUT SECTION.
000440       FILE-CONTROL.
000450           SELECT RES-MESTRE ASSIGN TO RESMEANT
000460               ORGANIZATION IS SEQUENTIAL
000470               FILE STATUS IS ST-RES.
000480
000490           SELECT EVT-MESTRE ASSIGN TO EVTMESTR
000500               ORGANIZATION IS SEQUENTIAL
000510               FILE STATUS IS ST-EVT.
000520
000530           SELECT SORTRES ASSIGN TO SORTRES.
000540
000550           SELECT RELINGRE-LST ASSIGN TO RELINGRE
000560               ORGANIZATION IS SEQUENTIAL
000570               FILE STATUS IS ST-LST.
000580
000590       DATA DIVISION.
000600       FILE SECTION.
000610       FD  RES-MESTRE
000620           LABEL RECORD STANDARD
000630           VALUE OF FILE-ID 'RESERVAS.DAT'
000640           RECORD CONTAINS 628 CHARACTERS.
000650       01  REG-RESERVA.
000660           05  RES-CHAVE.
000670               10  RES-ID                  PIC 9(09).
000680           05  RES-CLIENTE-ID              PIC 9(09).
000690           05  RES-EVENTO-ID               PIC 9(09).
000700           05  RES-TIPO-ENTRADA            PIC X(20).
000710           05  RES-FECHA-RESERVA           PIC 9(08).
000720           05  RES-FECHA-RESERVA-R REDEFINES RES-FECHA-RESERVA.
000730               10  RES-RS-ANO              PIC 9(04).
000740               10  RES-RS-MES              PIC 9(02).
000750               10  RES-RS-DIA              PIC 9(02).
000760           05  RES-ESTADO                  PIC X(10).
000770               88  RES-EST-PENDIENTE       VALUE 'PENDIENTE '.
000780               88  RES-EST-CONFIRMADA      VALUE 'CONFIRMADA'.
000790               88  RES-EST-CANCELADA       VALUE 'CANCELADA '.
000800               88  RES-EST-ASISTIO         VALUE 'ASISTIO   '.
000810           05  RES-ES-PASE-GRATUITO        PIC X(01).
000820               88  RES-PASE-SIM            VALUE 'Y'.
000830           05  RES-PRECIO-PAGADO           PIC S9(08)V99 COMP-3.
000840           05  RES-FECHA-CONFIRMACION      PIC 9(08).
000850           05  RES-FECHA-CANCELACION       PIC 9(08).
000860           05  RES-MOTIVO-CANCELACION      PIC X(500).
000870           05  RES-CODIGO-RESERVA          PIC X(20).
000880           05  FILLER                      PIC X(20).
000890       FD  EVT-MESTRE
000900           LABEL RECORD STANDARD
000910           VALUE OF FILE-ID 'EVENTOS.DAT'
000920           RECORD CONTAINS 440 CHARACTERS.
000930       01  REG-EVENTO.
000940           05  EVT-CHAVE.
000950               10  EVT-ID              PIC 9(09).
000960           05  EVT-NOMBRE              PIC X(150).
000970           05  EVT-FECHA-HORA          PIC 9(08).
000980           05  EVT-FECHA-HORA-R REDEFINES EVT-FECHA-HORA.
000990               10  EVT-EV-ANO          PIC 9(04).
001000               10  EVT-EV-MES          PIC 9(02).
001010               10  EVT-EV-DIA          PIC 9(02).
001020           05  EVT-TIPO-EVENTO         PIC X(20).
001030               88  EVT-E-OBRA-TEATRO   VALUE 'OBRA_TEATRO'.
001040               88  EVT-E-RECITAL       VALUE 'RECITAL'.
001050               88  EVT-E-CHARLA        VALUE 'CHARLA_CONFERENCIA'.
001060           05  EVT-CAPACIDAD-TOTAL     PIC 9(06).
001070           05  EVT-ACTIVO              PIC X(01).
001080               88  EVT-ATIVO-SIM       VALUE 'Y'.
001090           05  EVT-CANT-PRECIOS        PIC 9(01) COMP-3.
001100           05  EVT-PRECIO OCCURS 7 TIMES.
001110               10  EVT-TIPO-ENTRADA    PIC X(20).
001120               10  EVT-PRECIO-VALOR    PIC S9(08)V99 COMP-3.
001130               10  EVT-CAPACIDAD-TIPO  PIC 9(06).
001140           05  FILLER                  PIC X(21).
001150       SD  SORTRES.
001160       01  REG-SORTRES.
001170           05  SD-RES-EVENTO-ID        PIC 9(09).
001180           05  SD-RES-PRECIO-PAGADO    PIC S9(08)V99 COMP-3.
001190
001200       FD  RELINGRE-LST
001210           LABEL RECORD OMITTED
001220           RECORD CONTAINS 132 CHARACTERS.
001230       01  REG-RELINGRE                PIC X(132).
001240
001250       WORKING-STORAGE SECTION.
001260       01  CAB1-RELINGRE.
001270           05  FILLER              PIC X(20) VALUE 'SISTEMA TEATRO'.
001280           05  FILLER              PIC X(60) VALUE
001290               'RELATORIO DE RECEITA POR EVENTO'.
001300           05  FILLER              PIC X(44) VALUE SPACES.
001310           05  FILLER              PIC X(04) VALUE 'PAG.'.
001320           05  PAG-CAB1            PIC ZZZ9.
001330       01  CAB2-RELINGRE.
001340           05  FILLER              PIC X(09) VALUE 'EVENTO'.
001350           05  FILLER              PIC X(41) VALUE 'NOME DO EVENTO'.
001360           05  FILLER              PIC X(12) VALUE 'RESERVAS'.
001370           05  FILLER              PIC X(70) VALUE 'RECEITA'.
001380       01  DET1-RELINGRE.
001390           05  DET-EVT-ID          PIC 9(09).
001400           05  FILLER              PIC X(01) VALUE SPACES.
001410           05  DET-EVT-NOME        PIC X(48).
001420           05  DET-QTD-RESERVA     PIC ZZ,ZZ9.
001430           05  FILLER              PIC X(07) VALUE SPACES.
001440           05  DET-RECEITA         PIC ZZZ,ZZZ,ZZ9.99.
001450           05  FILLER              PIC X(47) VALUE SPACES.
001460       01  FIN1-RELINGRE.
001470           05  FILLER              PIC X(24) VALUE
001480               'TOTAL GERAL RESERVAS: '.
001490           05  FIN-TOT-RESERVA     PIC ZZ,ZZ9.
001500           05  FILLER              PIC X(102) VALUE SPACES.
001510       01  FIN2-RELINGRE.
001520           05  FILLER              PIC X(24) VALUE
001530               'TOTAL GERAL RECEITA:  '.
001540           05  FIN-TOT-RECEITA     PIC ZZZ,ZZZ,ZZ9.99.
001550           05  FILLER              PIC X(94) VALUE SPACES.
001560       01  ST-RES                    PIC X(02) VALUE SPACES.
001570       01  ST-EVT                    PIC X(02) VALUE SPACES.
001580       01  ST-LST                    PIC X(02) VALUE SPACES.
001590
001600       01  WS-DATA-HOJE-6             PIC 9(06).
001610       01  WS-DATA-HOJE-6-R REDEFINES WS-DATA-HOJE-6.
001620           05  WS-AA-CURTO            PIC 9(02).
001630           05  WS-MM-HOJE             PIC 9(02).
001640           05  WS-DD-HOJE             PIC 9(02).
001650
001660       01  WS-CONT-LIN                PIC 9(02) COMP VALUE 99.
001670       01  WS-CONT-PAG                PIC 9(05) COMP VALUE ZERO.
001680       01  WS-FLAG-PRIMEIRO           PIC X(01) VALUE 'N'.
001690           88  WS-E-PRIMEIRO          VALUE 'S'.
001700
001710       01  WS-EVT-ANT                 PIC 9(09) VALUE ZERO.
001720       01  WS-QTD-EVENTO              PIC 9(05) COMP VALUE ZERO.
001730       01  WS-RECEITA-EVENTO          PIC S9(10)V99 COMP-3 VALUE ZERO.
001740       01  WS-QTD-GERAL               PIC 9(07) COMP VALUE ZERO.
001750       01  WS-RECEITA-GERAL           PIC S9(10)V99 COMP-3 VALUE ZERO.
001760
001770       01  WS-TAB-EVENTO.
001780           05  WS-EVT-QTD              PIC 9(3) COMP.
001790           05  WS-EVT-TAB OCCURS 1 TO 300 TIMES
001800                   DEPENDING ON WS-EVT-QTD
001820                   INDEXED BY WS-EVT-IDX.
001830               10  WS-EVT-ID-T          PIC 9(09).
001840               10  WS-EVT-NOMBRE-T      PIC X(150).
001850       01  WS-TIPO-ACHADO             PIC X(01) VALUE 'N'.
001860           88  WS-TIPO-ACHADO-SIM     VALUE 'S'.
001870       PROCEDURE DIVISION.
001880
001890       0000-RELINGRE-MAIN.
001900           ACCEPT WS-DATA-HOJE-6 FROM DATE
001910           PERFORM 0100-ABRIR-ARQUIVOS      THRU 0100-EXIT
001920           PERFORM 0300-CARGAR-EVENTOS      THRU 0300-EXIT
001930           SORT SORTRES ASCENDING KEY SD-RES-EVENTO-ID
001940               INPUT PROCEDURE  0400-SELECIONA-RESERVAS
001950               OUTPUT PROCEDURE 0500-EMITIR-RELATORIO
001960           PERFORM 0900-ENCERRAR             THRU 0900-EXIT
001970           STOP RUN.
001980
001990      *----------------------------------------------------------------
002000      *    ABRE O MESTRE DE RESERVAS, O MESTRE DE EVENTOS E O
002010      *    RELATORIO DE SAIDA (O ARQUIVO DE TRABALHO DO SORT E
002020      *    ABERTO/FECHADO PELO PROPRIO VERBO SORT)
002030      *----------------------------------------------------------------
002040       0100-ABRIR-ARQUIVOS.
002050           OPEN INPUT  RES-MESTRE
002060           OPEN INPUT  EVT-MESTRE
002070           OPEN OUTPUT RELINGRE-LST
002080           IF ST-RES NOT = '00'
002090              DISPLAY 'RELINGRE - ERRO ABRINDO RESMEANT ' ST-RES
002100              STOP RUN
002110           END-IF
002120           IF ST-EVT NOT = '00'
002130              DISPLAY 'RELINGRE - ERRO ABRINDO EVTMESTR ' ST-EVT
002140              STOP RUN
002150           END-IF.
002160       0100-EXIT. EXIT.
002170
002180      *----------------------------------------------------------------
002190      *    CARREGA O MESTRE DE EVENTOS EM MEMORIA PARA RESOLVER O
002200      *    NOME DO EVENTO NA LINHA DE CADA GRUPO DO RELATORIO
002210      *----------------------------------------------------------------
002220       0300-CARGAR-EVENTOS.
002230           SET WS-EVT-IDX TO 1
002240       0310-LER-EVENTO.
002250           READ EVT-MESTRE
002260               AT END GO TO 0320-FIM-CARGA.
002270           MOVE EVT-ID              TO WS-EVT-ID-T     (WS-EVT-IDX)
002280           MOVE EVT-NOMBRE          TO WS-EVT-NOMBRE-T (WS-EVT-IDX)
002290           SET WS-EVT-IDX UP BY 1
002300           GO TO 0310-LER-EVENTO.
002310       0320-FIM-CARGA.
002320           COMPUTE WS-EVT-QTD = WS-EVT-IDX - 1
002330           CLOSE EVT-MESTRE.
002340       0300-EXIT. EXIT.
002350
002360      *----------------------------------------------------------------
002370      *    1.0  03/04/1991  EA  - SO ENTRAM NO SORT AS RESERVAS QUE
002380      *    CONTAM PARA RECEITA (CONFIRMADA/ASISTIO, SEM PASE GRATUITO)
002390      *    1.1  16/09/1992  RSF  CH-0110 - PASE GRATUITO NUNCA CONTA
002400      *    1.2  25/01/1994  EA  CH-0159 - INCLUI ESTADO ASISTIO
002410      *----------------------------------------------------------------
002420       0400-SELECIONA-RESERVAS SECTION.
002430       0410-LER-RESERVA.
002440           READ RES-MESTRE
002450               AT END GO TO 0490-FIM-SELECAO.
002460           IF RES-ES-PASE-GRATUITO NOT = 'Y'
002470              AND (RES-EST-CONFIRMADA OR RES-EST-ASISTIO)
002480              MOVE RES-EVENTO-ID       TO SD-RES-EVENTO-ID
002490              MOVE RES-PRECIO-PAGADO   TO SD-RES-PRECIO-PAGADO
002500              RELEASE REG-SORTRES
002510           END-IF
002520           GO TO 0410-LER-RESERVA.
002530       0490-FIM-SELECAO. EXIT.
002540
002550      *----------------------------------------------------------------
002560      *    CONTROLE DE QUEBRA POR RES-EVENTO-ID - UMA LINHA POR
002570      *    EVENTO, NA ORDEM CRESCENTE, MAIS O TOTAL GERAL NO FIM
002580      *----------------------------------------------------------------
002590       0500-EMITIR-RELATORIO SECTION.
002600       0510-RETORNAR.
002610           RETURN SORTRES
002620               AT END GO TO 0550-FIM-GRUPOS.
002630           IF WS-E-PRIMEIRO
002640              GO TO 0530-MESMO-EVENTO
002650           END-IF
002660           MOVE 'S' TO WS-FLAG-PRIMEIRO
002670           MOVE SD-RES-EVENTO-ID TO WS-EVT-ANT
002680           GO TO 0530-MESMO-EVENTO.
002690
002700       0520-QUEBRA-EVENTO.
002710           PERFORM 0700-IMPRIMIR-DETALHE THRU 0700-EXIT
002720           MOVE ZERO TO WS-QTD-EVENTO
002730           MOVE ZERO TO WS-RECEITA-EVENTO
002740           MOVE SD-RES-EVENTO-ID TO WS-EVT-ANT.
002750       0520-EXIT. EXIT.
002760
002770       0530-MESMO-EVENTO.
002780           IF SD-RES-EVENTO-ID NOT = WS-EVT-ANT
002790              PERFORM 0520-QUEBRA-EVENTO THRU 0520-EXIT
002800           END-IF
002810           ADD 1 TO WS-QTD-EVENTO
002820           ADD SD-RES-PRECIO-PAGADO TO WS-RECEITA-EVENTO
002830           GO TO 0510-RETORNAR.
002840
002850       0550-FIM-GRUPOS.
002860           IF WS-E-PRIMEIRO
002870              PERFORM 0700-IMPRIMIR-DETALHE THRU 0700-EXIT
002880           END-IF
002890           PERFORM 0800-IMPRIMIR-TOTAL-GERAL THRU 0800-EXIT.
002900
002910      *----------------------------------------------------------------
002920      *    LOCALIZA O NOME DO EVENTO NA TABELA CARREGADA EM MEMORIA
002930      *----------------------------------------------------------------
002940       0650-LOCALIZAR-EVENTO.
002945           MOVE 'N' TO WS-TIPO-ACHADO
002950           SET WS-EVT-IDX TO 1.
002955       0655-COMPARAR-EVENTO.
002960           IF WS-EVT-IDX > WS-EVT-QTD
002965              GO TO 0650-EXIT
002970           END-IF
002975           IF WS-EVT-ID-T (WS-EVT-IDX) = WS-EVT-ANT
002980              MOVE 'S' TO WS-TIPO-ACHADO
002985              GO TO 0650-EXIT
002990           END-IF
002995           SET WS-EVT-IDX UP BY 1
002998           GO TO 0655-COMPARAR-EVENTO.
003000       0650-EXIT. EXIT.
003010
003020      *----------------------------------------------------------------
003030      *    1.3  12/05/1997  EA  CH-0298 - IMPRIME UMA LINHA POR
003040      *    EVENTO, COM QUEBRA DE PAGINA E CABECALHO REPETIDO
003050      *----------------------------------------------------------------
003060       0700-IMPRIMIR-DETALHE.
003070           IF WS-CONT-LIN > 55
003080              PERFORM 0750-IMPRIMIR-CABECALHO THRU 0750-EXIT
003090           END-IF
003100           PERFORM 0650-LOCALIZAR-EVENTO THRU 0650-EXIT
003110           MOVE WS-EVT-ANT       TO DET-EVT-ID
003120           IF WS-TIPO-ACHADO-SIM
003130              MOVE WS-EVT-NOMBRE-T (WS-EVT-IDX) TO DET-EVT-NOME
003140           ELSE
003150              MOVE 'EVENTO NAO CADASTRADO' TO DET-EVT-NOME
003160           END-IF
003170           MOVE WS-QTD-EVENTO     TO DET-QTD-RESERVA
003180           MOVE WS-RECEITA-EVENTO TO DET-RECEITA
003190           WRITE REG-RELINGRE FROM DET1-RELINGRE AFTER ADVANCING 1
003200           ADD 1 TO WS-CONT-LIN
003210           ADD WS-QTD-EVENTO      TO WS-QTD-GERAL
003220           ADD WS-RECEITA-EVENTO  TO WS-RECEITA-GERAL.
003230       0700-EXIT. EXIT.
003240
003250       0750-IMPRIMIR-CABECALHO.
003260           ADD 1 TO WS-CONT-PAG
003270           MOVE WS-CONT-PAG TO PAG-CAB1
003280           WRITE REG-RELINGRE FROM CAB1-RELINGRE
003290               AFTER ADVANCING TOP-OF-FORM
003300           WRITE REG-RELINGRE FROM CAB2-RELINGRE AFTER ADVANCING 2
003310           MOVE 6 TO WS-CONT-LIN.
003320       0750-EXIT. EXIT.
003330
003340       0800-IMPRIMIR-TOTAL-GERAL.
003350           MOVE WS-QTD-GERAL     TO FIN-TOT-RESERVA
003360           MOVE WS-RECEITA-GERAL TO FIN-TOT-RECEITA
003370           WRITE REG-RELINGRE FROM FIN1-RELINGRE AFTER ADVANCING 2
003380           WRITE REG-RELINGRE FROM FIN2-RELINGRE AFTER ADVANCING 1.
003390       0800-EXIT. EXIT.
003400
003410       0900-ENCERRAR.
003420           CLOSE RES-MESTRE RELINGRE-LST
003430           DISPLAY 'RELINGRE - DATA DE EMISSAO.......: '
003440                                                     WS-DATA-HOJE-6
003450           DISPLAY 'RELINGRE - RESERVAS COMPUTADAS...: ' WS-QTD-GERAL
003460           DISPLAY 'RELINGRE - RECEITA TOTAL.........: '
003470                                                     WS-RECEITA-GERAL.
003480       0900-EXIT. EXIT.
